000100*****************************************************************
000200*   RUN-CONTROL COMMAREA - HB010 / HB020 / HB030 CALL CHAIN     *
000300*****************************************************************
000400*
000500*   PASSED CALL-TO-CALL SO EACH STAGE KNOWS THE ORDER NUMBER AND
000600*   SO END-OF-JOB CAN DISPLAY ONE COMBINED ROW-COUNT SUMMARY.
000700*   MODELLED ON THE OLD WS-CALLING-DATA COMMAREA CONVENTION
000800*   USED BETWEEN THIS SHOP'S BATCH START-OF-DAY MODULES.
000900*
001000* 23/07/2001 DP  - CR-0777  CREATED WHEN THE SINGLE-PROGRAM BATCH
001100*                  WAS SPLIT INTO READ/AGGREGATE, RESOURCE, NOTES.
001200* 19/09/2009 TO  - CR-1140  ADDED HB-RUN-ROWS-BOE, NOTES STAGE
001300*                  DID NOT REPORT ITS OWN LINE COUNT BEFORE.
001400* 06/02/2026 JF  - HBX-231  RENAMED FROM WS-RUN-COMM, HB- PREFIX.
001500*
001600  01  HB-Run-Control.
001700      03  HB-Run-Order-No        pic 9(8)  comp.
001800      03  HB-Run-Rows-Read       pic 9(6)  comp.
001900      03  HB-Run-Rows-Actuals    pic 9(6)  comp.
002000      03  HB-Run-Rows-Resource   pic 9(6)  comp.
002100      03  HB-Run-Rows-Boe        pic 9(6)  comp.
002200      03  filler                 pic x(4).
002300*
