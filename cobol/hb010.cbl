000100*****************************************************************
000200*                                                               *
000300*         SAP ACTUALS TO HEAVYBID IMPORT - MAIN DRIVER          *
000400*         READS SAP COST EXTRACT, BUILDS ACTUALS REPORT         *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100       program-id.       hb010.
001200*
001300*    Author.             R K Holloway, 14/03/1989.
001400*    Installation.       Meridian Gas Transmission Co.
001500*                         Estimating & Cost Systems.
001600*    Date-Written.       14/03/1989.
001700*    Date-Compiled.
001800*    Security.           Company Confidential.
001900*
002000*    Remarks.            Reads the nightly SAP cost extract for
002100*                         one work order, drops the header/
002200*                         subtotal noise lines, pre-totals AFUDC
002300*                         and Level 4 overhead, groups the
002400*                         remaining detail by operation/cost
002500*                         element/partner cost
002600*                         center, derives HeavyBid resource and
002700*                         activity codes, appends the Labor
002800*                         Overhead and AFUDC roll-up rows, sorts
002900*                         and writes the Actuals Report, then
003000*                         chains to HB020 and HB030 to build the
003100*                         Resource File and BoE Notes from it.
003200*
003300*                         Table sizes below (3000 input rows, 1000
003400*                         groups, 1100 actuals rows, 200 distinct
003500*                         operations) cover the largest work order
003600*                         cost extracts seen to date with headroom
003700*                         - see CR-1140 note below on the WOCS-era
003800*                         ceiling this replaced.
003900*
004000*    Version.            See Prog-Name in Ws.
004100*    Called Modules.     HBWBSM, HB020, HB030.
004200*    Called By.          None - this is the batch entry point.
004300*
004400* Changes:
004500* 14/03/1989 RKH - CR-0118  Created as the WOCS nightly cost
004600*                  summary print. Single program, no called
004700*                  modules, table ceiling 500 lines.
004800* 08/06/1996 RKH - CR-0561  Raised table ceilings to 1500/600 for
004900*                  the compressor station work orders.
005000* 11/01/1999 DP  - Y2K-014  Reviewed. Order number and all keys
005100*                  are numeric codes, not dates. No date fields
005200*                  processed by this program. Signed off Y2K OK.
005300* 23/07/2001 DP  - CR-0777  Rewritten against the SAP R/3 CO
005400*                  line-item export replacing the WOCS tape feed.
005500* 19/09/2009 TO  - CR-1140  Split the WBS lookup out to its own
005600*                  module (see HBWBSM). Split resource-file and
005700*                  BoE-notes construction out to HB020/HB030,
005800*                  called from here with a shared run commarea.
005900* 30/10/2013 SV  - HBX-004  Recast as the HeavyBid Actuals Report
006000*                  builder for the HeavyBid conversion project -
006100*                  output is now the three HeavyBid import files
006200*                  rather than the old GL-distribution print.
006300* 11/06/2019 SV  - HBX-098  Raised table ceilings again (3000
006400*                  input / 1000 group / 1100 actuals) for the
006500*                  compressor overhaul work orders, which run to
006600*                  several thousand cost lines.
006700* 06/02/2026 JF  - HBX-231  Renamed from the old PYWOCS01 name to
006800*                  HB010, fields to the HB- prefix, for the
006900*                  HeavyBid import rewrite. Business rules for
007000*                  resource-code derivation, cost-type derivation
007100*                  and the roll-up rows carried over unchanged.
007200*
007300*****************************************************************
007400*
007500*   This program and its listing are the property of Meridian
007600*   Gas Transmission Co. and are Confidential.  They are supplied
007700*   on the understanding that they will not be copied, used, or
007800*   disclosed to others except as authorised in writing by the
007900*   Estimating & Cost Systems department.
008000*
008100*****************************************************************
008200*
008300  environment             division.
008400*================================
008500*
008600  configuration           section.
008700  source-computer.        IBM-390.
008800  object-computer.        IBM-390.
008820*   HB-Console names the operator's screen for the abort message
008840*   and the run summary below - no printer mnemonic needed here.
008850  special-names.          console is HB-Console.
008900*
009000  input-output             section.
009100*   SAPEXTFL is the nightly SAP CO line-item export for one work
009200*   order, dropped to this shop's batch server ahead of the run.
009300*   HBACTRPT is the finished Actuals Report, opened for output
009400*   here and re-opened for input by HB020 and read again by HB030.
009500  file-control.
009600      select SAP-Export-File assign to SAPEXTFL
009700          organization is line sequential
009800          file status is WS-Sap-File-Status.
009900      select Actuals-Report-File assign to HBACTRPT
010000          organization is line sequential
010100          file status is WS-Act-File-Status.
010200*
010300  data                    division.
010400*================================
010500*
010600  file                    section.
010700*-----------------------
010800*   SAP export layout, see copy book for the full field list.
010900  fd  SAP-Export-File
011000      label records are standard.
011100      copy "wshbsap.cob".
011200*
011300*   160-byte Actuals Report layout, one row per HeavyBid Actuals
011400*   import line - see copy book banner for the full field list.
011500  fd  Actuals-Report-File
011600      label records are standard.
011700      copy "wshbact.cob".
011800*
011900  working-storage         section.
012000*-----------------------
012100  77  prog-name           pic x(15) value "HB010 (3.2.00)".
012200*
012300*   File status bytes, checked only in the DISPLAY trace on an
012400*   abend - normal EOF is handled through the AT END clauses.
012500  77  WS-Sap-File-Status   pic x(2).
012600  77  WS-Act-File-Status   pic x(2).
012700*
012800  77  WS-Eof-Switch        pic x value "N".
012900      88  WS-Eof                 value "Y".
013000*   Shared by every find-or-add scan in this program - reset to
013100*   "N" at the top of each scan, tested again once the scan ends.
013200  77  WS-Found-Switch      pic x value "N".
013300      88  WS-Found                value "Y".
013400      88  WS-Not-Found            value "N".
013500*   Set once Biditem 1010 turns up in the group table, so 3600
013600*   knows whether an AFUDC roll-up applies to this work order.
013700  77  WS-Biditem-1010-Switch pic x value "N".
013800      88  WS-Biditem-1010-Present value "Y".
013900*
014000*   Table occurrence counts - see the OCCURS clauses below for the
014100*   current ceilings, raised twice since CR-0118 as extract volume
014200*   grew (see HBX-098 in the change log above).
014300  77  WS-Input-Count       pic 9(4) comp.
014400  77  WS-Oh-Count          pic 9(4) comp.
014500  77  WS-Grp-Count         pic 9(4) comp.
014600  77  WS-Act-Count         pic 9(4) comp.
014700  77  WS-Pair-Count        pic 9(4) comp.
014800  77  WS-Order-No          pic 9(8).
014900  77  WS-Afudc-Ix          pic 9 comp.
015000  77  WS-Sort-I            pic 9(4) comp.
015100  77  WS-Sort-J            pic 9(4) comp.
015200  77  WS-Sort-K            pic 9(4) comp.
015300*
015400  77  WS-Afudc-Borrowed-Total pic s9(9)v99 comp-3.
015500  77  WS-Afudc-Equity-Total   pic s9(9)v99 comp-3.
015600  77  WS-Wk-Oh-Total          pic s9(9)v99 comp-3.
015700*
015800*   Working fields for the 3200-3230 resource-code build - name
015900*   splitting, abbreviation trimming, and the partner cctr suffix.
016000  77  WS-Name-Upper        pic x(30).
016100  77  WS-Abbrev-Built      pic x(8).
016200  77  WS-Abbrev-Len        pic 9(2) comp.
016300  77  WS-Trail-Spaces      pic 9(2) comp.
016400  77  WS-Pc-Numeric        pic 9(5).
016500  77  WS-Pc-Edited         pic z(4)9.
016600  77  WS-Pc-Lead-Spaces    pic 9(2) comp.
016700  77  WS-Pc-Digit-Len      pic 9(2) comp.
016800  77  WS-Pc-Digits         pic x(5).
016900  77  WS-Op-Display        pic x(4).
017000  77  WS-Sort-Biditem-X    pic x(4).
017100  77  WS-Sort-Key1         pic x(40).
017200  77  WS-Sort-Key2         pic x(40).
017300*
017400*   Cost centre name split into up to 3 space-delimited words for
017500*   the fallback abbreviation build in 3210 - only the first two
017600*   are ever used, a name of one word takes the 6-char branch.
017700  01  WS-Name-Words.
017800      03  WS-Word1             pic x(30).
017900      03  WS-Word2             pic x(30).
018000      03  WS-Word3             pic x(30).
018100      03  filler               pic x(2).
018200*
018300*   Cost-element digit-group test area - used both for the "starts
018400*   with 6010" overhead test (4/3 split) and the "starts with 660"
018500*   labor test (3/4 split). See CR-1140 and HBX-231 below.
018600  01  WS-Ce-Test-Area.
018700      03  WS-Ce-Test-Value     pic 9(7).
018800      03  filler               pic x(1).
018900  01  WS-Ce-Test-View4 redefines WS-Ce-Test-Area.
019000      03  WS-Ce-Test-Prefix4   pic 9(4).
019100      03  WS-Ce-Test-Suffix3   pic 9(3).
019200      03  filler               pic x(1).
019300  01  WS-Ce-Test-View3 redefines WS-Ce-Test-Area.
019400      03  WS-Ce-Test-Prefix3   pic 9(3).
019500      03  WS-Ce-Test-Suffix4   pic 9(4).
019600      03  filler               pic x(1).
019700*
019800*   BidItem 1010's base activity, viewed so we can flip its
019900*   second-to-last character for the AFUDC activity rule
020000*   (HBX-231).
020100  01  WS-Afudc-Act-Area.
020200      03  WS-Afudc-Act-Value   pic x(10).
020300      03  filler               pic x(2).
020400  01  WS-Afudc-Act-Split redefines WS-Afudc-Act-Area.
020500      03  filler               pic x(8).
020600      03  WS-Afudc-Act-Flag    pic x(1).
020700      03  filler               pic x(3).
020800*
020900*   Work area for the one output row the 3010/31xx-34xx paragraphs
021000*   are currently building, before it is copied into the actuals
021100*   table proper - kept separate from WS-Act-Entry so the sort and
021200*   write paragraphs never see a half-built row.
021300  01  WS-Wk-Row-Area.
021400      03  WS-Wk-Biditem        pic 9(4).
021500      03  WS-Wk-Activity       pic x(10).
021600      03  WS-Wk-Resource       pic x(14).
021700      03  WS-Wk-Quantity       pic s9(7)v99 comp-3.
021800      03  WS-Wk-Units          pic x(2).
021900      03  WS-Wk-Unit-Price     pic s9(9)v99 comp-3.
022000      03  WS-Wk-Cost-Type      pic x(12).
022100      03  filler               pic x(3).
022200*
022300*   Swap area for 3740 - one full WS-Act-Entry occurrence wide,
022400*   used to hold a row while its neighbour moves into its slot.
022500  01  WS-Sort-Hold.
022600      03  WS-Sort-Hold-Biditem     pic 9(4).
022700      03  WS-Sort-Hold-Activity    pic x(10).
022800      03  WS-Sort-Hold-Resource    pic x(14).
022900      03  WS-Sort-Hold-Quantity    pic s9(7)v99 comp-3.
023000      03  WS-Sort-Hold-Units       pic x(2).
023100      03  WS-Sort-Hold-Unit-Price  pic s9(9)v99 comp-3.
023200      03  WS-Sort-Hold-Supp-Desc   pic x(7).
023300      03  WS-Sort-Hold-Description pic x(30).
023400      03  WS-Sort-Hold-Cost-Type   pic x(12).
023500      03  filler                   pic x(2).
023600*
023700*   Raw detail lines for the one work order on this run, kept so
023800*   the AFUDC/overhead pre-totals and the group pass can both walk
023900*   the same input without a second read of the export file.
024000  01  WS-Input-Table.
024100      03  WS-Input-Entry occurs 3000 times
024200                          indexed by WS-Inp-Ix.
024300          05  WS-Inp-Operation      pic 9(4).
024400          05  WS-Inp-Cost-Element   pic 9(7).
024500          05  WS-Inp-Cctr-Name      pic x(30).
024600          05  WS-Inp-Partner-Cctr   pic 9(5).
024700          05  WS-Inp-Total-Qty      pic s9(7)v99 comp-3.
024800          05  WS-Inp-Value-Rep-Cur  pic s9(9)v99 comp-3.
024900          05  filler                pic x(2).
025000*
025100*   Level 4 overhead total per operation (cost element 6010xxx).
025200  01  WS-Overhead-Table.
025300      03  WS-Oh-Entry occurs 200 times
025400                       indexed by WS-Oh-Ix.
025500          05  WS-Oh-Operation       pic 9(4).
025600          05  WS-Oh-Total           pic s9(9)v99 comp-3.
025700          05  filler                pic x(2).
025800*
025900*   Detail grouped by operation/cost element/partner cctr/name.
026000  01  WS-Group-Table.
026100      03  WS-Grp-Entry occurs 1000 times
026200                        indexed by WS-Grp-Ix.
026300          05  WS-Grp-Operation      pic 9(4).
026400          05  WS-Grp-Cost-Element   pic 9(7).
026500          05  WS-Grp-Partner-Cctr   pic 9(5).
026600          05  WS-Grp-Cctr-Name      pic x(30).
026700          05  WS-Grp-Total-Qty      pic s9(7)v99 comp-3.
026800          05  WS-Grp-Value-Rep-Cur  pic s9(9)v99 comp-3.
026900          05  filler                pic x(2).
027000*
027100*   Distinct BidItem/Activity pairs seen, one Labor OH row apiece.
027200  01  WS-Pair-Table.
027300      03  WS-Pair-Entry occurs 200 times
027400                         indexed by WS-Pair-Ix.
027500          05  WS-Pair-Biditem       pic 9(4).
027600          05  WS-Pair-Activity      pic x(10).
027700          05  filler                pic x(2).
027800*
027900*   Actuals Report rows built here, sorted in place, then written.
028000  01  WS-Actuals-Table.
028100      03  WS-Act-Entry occurs 1100 times
028200                        indexed by WS-Act-Ix WS-Act-Ix2.
028300          05  WS-Act-Wk-Biditem     pic 9(4).
028400          05  WS-Act-Wk-Activity    pic x(10).
028500          05  WS-Act-Wk-Resource    pic x(14).
028600          05  WS-Act-Wk-Quantity    pic s9(7)v99 comp-3.
028700          05  WS-Act-Wk-Units       pic x(2).
028800          05  WS-Act-Wk-Unit-Price  pic s9(9)v99 comp-3.
028900          05  WS-Act-Wk-Supp-Desc   pic x(7).
029000          05  WS-Act-Wk-Description pic x(30).
029100          05  WS-Act-Wk-Cost-Type   pic x(12).
029200          05  filler                pic x(2).
029300*
029400*   Cost element to resource abbreviation table (CR-0777,
029500*   HBX-231).
029600*   25 entries, table-driven so cost engineering can add cost
029700*   elements without a program change - see 3200-Derive-Resource
029800*   -Code for the fallback used when a cost element is not listed.
029900  01  WS-Abbrev-Table.
030000      03  WS-Abbrev-Values.
030100          05  filler  pic x(15) value "5091100Meals Ex".
030200          05  filler  pic x(15) value "5091140Reimburs".
030300          05  filler  pic x(15) value "5490000Contract".
030400          05  filler  pic x(15) value "5490003Engr/Dsg".
030500          05  filler  pic x(15) value "5490015Environm".
030600          05  filler  pic x(15) value "5590030AFUDC-Bo".
030700          05  filler  pic x(15) value "5590031AFUDC-Eq".
030800          05  filler  pic x(15) value "6603001CONSTR  ".
030900          05  filler  pic x(15) value "6603004ACQLIT  ".
031000          05  filler  pic x(15) value "6603005ANLYST  ".
031100          05  filler  pic x(15) value "6603006DRFT    ".
031200          05  filler  pic x(15) value "6603023ENGSVC  ".
031300          05  filler  pic x(15) value "6603024ENVSVC  ".
031400          05  filler  pic x(15) value "6603027ENVPLN  ".
031500          05  filler  pic x(15) value "6603048PLANSV  ".
031600          05  filler  pic x(15) value "6603058TECHSV  ".
031700          05  filler  pic x(15) value "6603059LNDENG  ".
031800          05  filler  pic x(15) value "6603082MO-OT   ".
031900          05  filler  pic x(15) value "6603083MO      ".
032000          05  filler  pic x(15) value "6603150ADM-OT  ".
032100          05  filler  pic x(15) value "6603195CORRSN  ".
032200          05  filler  pic x(15) value "6603227LNDRTS  ".
032300          05  filler  pic x(15) value "6603823BIOCUL  ".
032400          05  filler  pic x(15) value "6608158XCON02  ".
032500          05  filler  pic x(15) value "6608160XCON04  ".
032600      03  WS-Abbrev-Entry redefines WS-Abbrev-Values
032700                           occurs 25 times
032800                           ascending key is WS-Abbrev-Ce
032900                           indexed by WS-Abbrev-Ix.
033000          05  WS-Abbrev-Ce         pic 9(7).
033100          05  WS-Abbrev-Text       pic x(8).
033200      03  filler                   pic x(2).
033300*
033400*   Run-control commarea, shared with HB020 and HB030.
033500  copy "wshbrun.cob".
033600*
033700*   WBS operations mapper linkage - see HBWBSM.
033800  copy "wshbwbl.cob".
033900*
034000*****************************************************************
034100*   PROGRAMMER'S NOTES ON THE RESOURCE CODE SCHEME - added at
034200*   HBX-231 for whoever inherits this from SV next.
034300*
034400*   A HeavyBid resource code identifies WHAT was spent - it is
034500*   built, not looked up whole, because SAP's cost element number
034600*   is not something an estimator would recognise on a printed
034700*   report.  The leading "6" is a hangover from the old WOCS chart
034800*   of accounts local-conversion prefix (see HB020's legacy trace)
034900*   and is kept purely so resources built by this program sort and
035000*   read consistently with resources already in HeavyBid from
035100*   earlier conversions.  The abbreviation is the readable part -
035200*   table-driven for the 25 cost elements cost engineering asked
035300*   for by name at go-live, name-derived for anything added since.
035400*   The optional digit suffix distinguishes the same cost element
035500*   posted against two different partner cost centres, which
035600*   happens routinely on compressor overhaul work orders.
035700*****************************************************************
035800*
035900  procedure  division.
036000*=====================
036100*
036200*   0100       - main line, batch flow control.
036300*   1000       - working storage initialisation.
036400*   2000-2222  - read SAP export, prescan totals, build groups.
036500*   3000-3810  - derive, roll up, sort and write actuals rows.
036600*   4000-4100  - call out to the resource file and BoE notes
036700*                builders.
036800*   8000       - console run summary.
036900*   9900       - abort handling for a bad/empty SAP export.
037000*
037100*   Batch flow is fixed order - read/prescan the SAP export, group
037200*   it, derive and roll up the Actuals Report rows, sort, write,
037300*   then chain to HB020 and HB030 for the other two outputs.
037400  0100-Main-Process.
037500      perform 1000-Initialise
037600      perform 2000-Read-And-Prescan
037700         thru 2000-Read-And-Prescan-Exit
037800      if WS-Input-Count = zero
037900          display "HB010 - NO VALID ORDER FOUND, RUN ABORTED"
037950                  upon HB-Console
038000          perform 9900-Abort-Run thru 9900-Abort-Run-Exit
038100      end-if
038200      perform 2200-Build-Group-Table
038300         thru 2200-Build-Group-Table-Exit
038400      perform 3000-Derive-Output-Rows
038500         thru 3000-Derive-Output-Rows-Exit
038600      perform 3500-Append-Labor-Oh-Rows
038700         thru 3500-Append-Labor-Oh-Rows-Exit
038800      perform 3600-Append-Afudc-Rows
038900         thru 3600-Append-Afudc-Rows-Exit
039000      perform 3700-Sort-Actuals-Table
039100         thru 3700-Sort-Actuals-Table-Exit
039200      perform 3800-Write-Actuals-Report
039300         thru 3800-Write-Actuals-Report-Exit
039400      perform 4000-Call-Resource-Builder
039500         thru 4000-Call-Resource-Builder-Exit
039600      perform 4100-Call-Boe-Notes-Builder
039700         thru 4100-Call-Boe-Notes-Builder-Exit
039800      perform 8000-Display-Run-Summary
039900         thru 8000-Display-Run-Summary-Exit
040000      stop run.
040100*
040200*   HB-Run-Order-No is picked up off the first SAP row read, not
040300*   set here - it is not known until 2110 sees the first record.
040400  1000-Initialise.
040500      move zeros to WS-Input-Count WS-Oh-Count WS-Grp-Count
040600      move zeros to WS-Act-Count WS-Pair-Count
040700      move zeros to WS-Afudc-Borrowed-Total WS-Afudc-Equity-Total
040800      move "N" to WS-Biditem-1010-Switch
040900      move zeros to HB-Run-Order-No HB-Run-Rows-Read
041000      move zeros to HB-Run-Rows-Actuals HB-Run-Rows-Resource
041100      move zeros to HB-Run-Rows-Boe.
041200*
041300*   One pass over the SAP export builds the raw input table and
041400*   the AFUDC/overhead pre-totals together - CR-1140 combined what
041500*   used to be two separate read passes once table sizes grew past
041600*   the point where a second full read was worth avoiding.
041700  2000-Read-And-Prescan.
041800      move "N" to WS-Eof-Switch
041900      open input SAP-Export-File
042000      perform 2100-Read-Sap-Record
042100         thru 2100-Read-Sap-Record-Exit
042200      perform 2010-Process-One-Sap-Record
042300         thru 2010-Process-One-Sap-Record-Exit
042400              until WS-Eof
042500      close SAP-Export-File.
042600  2000-Read-And-Prescan-Exit.
042700      exit.
042800*
042900*   SAP export carries header and column-subtotal lines with the
043000*   order number field blank or zero - CR-0777 skips them here
043100*   rather than filtering them out on the SAP side.
043200  2010-Process-One-Sap-Record.
043300      if HB-Sap-Order-X = spaces or HB-Sap-Order = zeros
043400          continue
043500      else
043600          perform 2110-Store-Input-Row
043700             thru 2110-Store-Input-Row-Exit
043800          perform 2120-Accum-Afudc
043900             thru 2120-Accum-Afudc-Exit
044000          perform 2130-Accum-Overhead
044100             thru 2130-Accum-Overhead-Exit
044200      end-if
044300      perform 2100-Read-Sap-Record
044400         thru 2100-Read-Sap-Record-Exit.
044500  2010-Process-One-Sap-Record-Exit.
044600      exit.
044700*
044800*   HB-Run-Rows-Read counts every physical record off the export,
044900*   header/subtotal noise included - it is a feed reconciliation
045000*   figure for operations, not a count of business rows processed.
045100  2100-Read-Sap-Record.
045200      read SAP-Export-File
045300          at end
045400               set WS-Eof to true
045500               go to 2100-Read-Sap-Record-Exit
045600      end-read
045700      add 1 to HB-Run-Rows-Read.
045800  2100-Read-Sap-Record-Exit.
045900      exit.
046000*
046100*   Order number is captured off the first stored row and copied
046200*   to the run-control commarea for HB020/HB030 - this feed is one
046300*   work order per run, so there is nothing to key off further on.
046400  2110-Store-Input-Row.
046500      if WS-Input-Count = zero
046600          move HB-Sap-Order to WS-Order-No
046700          move HB-Sap-Order to HB-Run-Order-No
046800      end-if
046900      add 1 to WS-Input-Count
047000      set WS-Inp-Ix to WS-Input-Count
047100      move HB-Sap-Operation to WS-Inp-Operation (WS-Inp-Ix)
047200      move HB-Sap-Cost-Element to WS-Inp-Cost-Element (WS-Inp-Ix)
047300      move HB-Sap-Cctr-Name to WS-Inp-Cctr-Name (WS-Inp-Ix)
047400      if HB-Sap-Partner-Cctr-X = spaces
047500          move zeros to WS-Inp-Partner-Cctr (WS-Inp-Ix)
047600      else
047700          move HB-Sap-Partner-Cctr
047800            to WS-Inp-Partner-Cctr (WS-Inp-Ix)
047900      end-if
048000      move HB-Sap-Total-Qty to WS-Inp-Total-Qty (WS-Inp-Ix)
048100      move HB-Sap-Value-Rep-Cur
048200        to WS-Inp-Value-Rep-Cur (WS-Inp-Ix).
048300  2110-Store-Input-Row-Exit.
048400      exit.
048500*
048600*   AFUDC only ever posts to Biditem 0001 in the SAP export - the
048700*   Borrowed and Equity totals accumulated here feed the AFUDC
048800*   roll-up rows appended in the 3600 paragraphs, not written out
048900*   directly.
049000  2120-Accum-Afudc.
049100      if HB-Sap-Operation = 0001
049200          if HB-Sap-Cost-Element = 5590030
049300              add HB-Sap-Value-Rep-Cur to WS-Afudc-Borrowed-Total
049400          end-if
049500          if HB-Sap-Cost-Element = 5590031
049600              add HB-Sap-Value-Rep-Cur to WS-Afudc-Equity-Total
049700          end-if
049800      end-if.
049900  2120-Accum-Afudc-Exit.
050000      exit.
050100*
050200*   Level 4 overhead posts under cost elements starting 6010 -
050300*   totalled here per operation for 3520 to look up later, since
050400*   overhead itself never appears as a row on the Actuals Report.
050500  2130-Accum-Overhead.
050600      move HB-Sap-Cost-Element to WS-Ce-Test-Value
050700      if WS-Ce-Test-Prefix4 = 6010
050800          move "N" to WS-Found-Switch
050900          perform 2131-Scan-Overhead-Table
051000             thru 2131-Scan-Overhead-Table-Exit
051100                  varying WS-Oh-Ix from 1 by 1
051200                    until WS-Oh-Ix > WS-Oh-Count
051300          if WS-Not-Found
051400              perform 2132-Add-Overhead-Entry
051500                 thru 2132-Add-Overhead-Entry-Exit
051600          end-if
051700      end-if.
051800  2130-Accum-Overhead-Exit.
051900      exit.
052000*
052100*   An operation can post more than one 6010-prefix cost element,
052200*   so the totals for one operation are accumulated together.
052300  2131-Scan-Overhead-Table.
052400      if WS-Oh-Operation (WS-Oh-Ix) = HB-Sap-Operation
052500          add HB-Sap-Value-Rep-Cur to WS-Oh-Total (WS-Oh-Ix)
052600          move "Y" to WS-Found-Switch
052700          set WS-Oh-Ix to WS-Oh-Count
052800      end-if.
052900  2131-Scan-Overhead-Table-Exit.
053000      exit.
053100*
053200*   First 6010 cost element seen for this operation opens a new
053300*   overhead-table entry for 2131 to accumulate into thereafter.
053400  2132-Add-Overhead-Entry.
053500      add 1 to WS-Oh-Count
053600      set WS-Oh-Ix to WS-Oh-Count
053700      move HB-Sap-Operation to WS-Oh-Operation (WS-Oh-Ix)
053800      move HB-Sap-Value-Rep-Cur to WS-Oh-Total (WS-Oh-Ix).
053900  2132-Add-Overhead-Entry-Exit.
054000      exit.
054100*
054200*****************************************************************
054300*   WHY THE THREE-PASS SHAPE - a question TO asked at CR-1140 and
054400*   worth writing down for the next programmer who wonders the
054500*   same thing.  AFUDC and Level 4 overhead are dollar pools that
054600*   get spread across the report as roll-up rows, not posted
054700*   detail lines in their own right, so they have to be totalled
054800*   BEFORE the group table (which becomes the report body) is
054900*   built - otherwise 3500/3600 would have nothing to roll up.
055000*   Pass 1 (2000-2132) totals AFUDC and overhead while storing the
055100*   raw detail.  Pass 2 (2200-2222) groups the remaining detail.
055200*   Pass 3 (3000 onward) derives report rows from the groups, then
055300*   appends the roll-up rows the first pass made possible.
055400*****************************************************************
055500*
055600*   Second pass over the stored input builds the operation/cost
055700*   element/partner cctr groups that the 3000 paragraphs turn into
055800*   Actuals Report rows - AFUDC and Level 4 overhead detail is
055900*   excluded here since neither shows up as its own report row.
056000  2200-Build-Group-Table.
056100      move zeros to WS-Grp-Count
056200      perform 2210-Process-Input-Entry
056300         thru 2210-Process-Input-Entry-Exit
056400              varying WS-Inp-Ix from 1 by 1
056500                until WS-Inp-Ix > WS-Input-Count.
056600  2200-Build-Group-Table-Exit.
056700      exit.
056800*
056900*   Skips the two categories of detail that never become their own
057000*   group - Biditem 0001 (AFUDC) and any 6010-prefix Level 4
057100*   overhead cost element, both handled separately in the 3xxx and
057200*   2130 paragraphs.
057300  2210-Process-Input-Entry.
057400      if WS-Inp-Operation (WS-Inp-Ix) = 0001
057500          go to 2210-Process-Input-Entry-Exit
057600      end-if
057700      move WS-Inp-Cost-Element (WS-Inp-Ix) to WS-Ce-Test-Value
057800      if WS-Ce-Test-Prefix4 = 6010
057900          go to 2210-Process-Input-Entry-Exit
058000      end-if
058100      perform 2220-Find-Or-Add-Group
058200         thru 2220-Find-Or-Add-Group-Exit.
058300  2210-Process-Input-Entry-Exit.
058400      exit.
058500*
058600*   Same find-or-add shape used throughout this program for the
058700*   pair table and the seen table in HB020 - linear scan, add on
058800*   not-found, because none of these tables run large enough to
058900*   justify a SEARCH ALL and the upkeep of keeping them sorted.
059000  2220-Find-Or-Add-Group.
059100      move "N" to WS-Found-Switch
059200      perform 2221-Scan-Group-Table
059300         thru 2221-Scan-Group-Table-Exit
059400              varying WS-Grp-Ix from 1 by 1
059500                until WS-Grp-Ix > WS-Grp-Count
059600      if WS-Not-Found
059700          perform 2222-Add-Group-Entry
059800             thru 2222-Add-Group-Entry-Exit
059900      end-if.
060000  2220-Find-Or-Add-Group-Exit.
060100      exit.
060200*
060300*   Four-field match test - operation, cost element, partner cctr
060400*   and cctr name all have to agree for two SAP detail lines to
060500*   collapse into the one group, per the WBS grouping rule.
060600  2221-Scan-Group-Table.
060700      if WS-Grp-Operation (WS-Grp-Ix) =
060800                 WS-Inp-Operation (WS-Inp-Ix)
060900         and WS-Grp-Cost-Element (WS-Grp-Ix) =
061000                 WS-Inp-Cost-Element (WS-Inp-Ix)
061100         and WS-Grp-Partner-Cctr (WS-Grp-Ix) =
061200                 WS-Inp-Partner-Cctr (WS-Inp-Ix)
061300         and WS-Grp-Cctr-Name (WS-Grp-Ix) =
061400                 WS-Inp-Cctr-Name (WS-Inp-Ix)
061500          add WS-Inp-Total-Qty (WS-Inp-Ix)
061600            to WS-Grp-Total-Qty (WS-Grp-Ix)
061700          add WS-Inp-Value-Rep-Cur (WS-Inp-Ix)
061800            to WS-Grp-Value-Rep-Cur (WS-Grp-Ix)
061900          move "Y" to WS-Found-Switch
062000          set WS-Grp-Ix to WS-Grp-Count
062100      end-if.
062200  2221-Scan-Group-Table-Exit.
062300      exit.
062400*
062500*   First SAP detail line for a new operation/cost element/partner
062600*   cctr/name combination opens the group entry that later lines
062700*   matching 2221 will accumulate quantity and value into.
062800  2222-Add-Group-Entry.
062900      add 1 to WS-Grp-Count
063000      set WS-Grp-Ix to WS-Grp-Count
063100      move WS-Inp-Operation (WS-Inp-Ix)
063200        to WS-Grp-Operation (WS-Grp-Ix)
063300      move WS-Inp-Cost-Element (WS-Inp-Ix)
063400        to WS-Grp-Cost-Element (WS-Grp-Ix)
063500      move WS-Inp-Partner-Cctr (WS-Inp-Ix)
063600        to WS-Grp-Partner-Cctr (WS-Grp-Ix)
063700      move WS-Inp-Cctr-Name (WS-Inp-Ix)
063800        to WS-Grp-Cctr-Name (WS-Grp-Ix)
063900      move WS-Inp-Total-Qty (WS-Inp-Ix)
064000        to WS-Grp-Total-Qty (WS-Grp-Ix)
064100      move WS-Inp-Value-Rep-Cur (WS-Inp-Ix)
064200        to WS-Grp-Value-Rep-Cur (WS-Grp-Ix).
064300  2222-Add-Group-Entry-Exit.
064400      exit.
064500*
064600*   One Actuals Report row per group table entry, in whatever
064700*   order the SAP export happened to build the groups in - the
064800*   3700 sort below puts the final report into report order.
064900  3000-Derive-Output-Rows.
065000      move zeros to WS-Act-Count
065100      move zeros to WS-Pair-Count
065200      move "N" to WS-Biditem-1010-Switch
065300      perform 3010-Derive-One-Row
065400         thru 3010-Derive-One-Row-Exit
065500              varying WS-Grp-Ix from 1 by 1
065600                until WS-Grp-Ix > WS-Grp-Count.
065700  3000-Derive-Output-Rows-Exit.
065800      exit.
065900*
066000*   Runs the four derivations in a fixed order because 3400 needs
066100*   the cost type 3100 sets, and both 3200 and 3300 need the group
066200*   entry that WS-Grp-Ix already points to on entry here.
066300  3010-Derive-One-Row.
066400      perform 3100-Derive-Cost-Type
066500         thru 3100-Derive-Cost-Type-Exit
066600      perform 3200-Derive-Resource-Code
066700         thru 3200-Derive-Resource-Code-Exit
066800      perform 3300-Derive-Biditem-Activity
066900         thru 3300-Derive-Biditem-Activity-Exit
067000      perform 3400-Derive-Quantity-Units
067100         thru 3400-Derive-Quantity-Units-Exit
067200      add 1 to WS-Act-Count
067300      set WS-Act-Ix to WS-Act-Count
067400      move WS-Wk-Biditem to WS-Act-Wk-Biditem (WS-Act-Ix)
067500      move WS-Wk-Activity to WS-Act-Wk-Activity (WS-Act-Ix)
067600      move WS-Wk-Resource to WS-Act-Wk-Resource (WS-Act-Ix)
067700      move WS-Wk-Quantity to WS-Act-Wk-Quantity (WS-Act-Ix)
067800      move WS-Wk-Units to WS-Act-Wk-Units (WS-Act-Ix)
067900      move WS-Wk-Unit-Price to WS-Act-Wk-Unit-Price (WS-Act-Ix)
068000      move WS-Grp-Cost-Element (WS-Grp-Ix)
068100        to WS-Act-Wk-Supp-Desc (WS-Act-Ix)
068200      move WS-Grp-Cctr-Name (WS-Grp-Ix)
068300        to WS-Act-Wk-Description (WS-Act-Ix)
068400      move WS-Wk-Cost-Type to WS-Act-Wk-Cost-Type (WS-Act-Ix)
068500      if WS-Wk-Biditem = 1010
068600          move "Y" to WS-Biditem-1010-Switch
068700      end-if
068800      perform 3450-Record-Pair
068900         thru 3450-Record-Pair-Exit.
069000  3010-Derive-One-Row-Exit.
069100      exit.
069200*
069300*   HBX-004 cost-type buckets, straight off the WOCS summary rules
069400*   the shop has always used - AFUDC and Contracts are called out
069500*   by exact cost element, Labor by the 660 prefix on the element,
069600*   everything left over falls to Other.  Order of the WHENs is
069700*   significant - do not reorder into numeric sequence.
069800  3100-Derive-Cost-Type.
069900      move WS-Grp-Cost-Element (WS-Grp-Ix) to WS-Ce-Test-Value
070000      evaluate true
070100*            the two AFUDC cost elements, borrowed and equity
070200          when WS-Grp-Cost-Element (WS-Grp-Ix) = 5590030
070300            or WS-Grp-Cost-Element (WS-Grp-Ix) = 5590031
070400               move "AFUDC" to WS-Wk-Cost-Type
070500*            outside contract and environmental cost elements
070600          when WS-Grp-Cost-Element (WS-Grp-Ix) = 5091100
070700            or WS-Grp-Cost-Element (WS-Grp-Ix) = 5091140
070800            or WS-Grp-Cost-Element (WS-Grp-Ix) = 5490000
070900            or WS-Grp-Cost-Element (WS-Grp-Ix) = 5490003
071000            or WS-Grp-Cost-Element (WS-Grp-Ix) = 5490015
071100               move "Contracts" to WS-Wk-Cost-Type
071200*            in-house crew time, the 660 prefix is the shop's own
071300*            labor cost element numbering, not a SAP convention
071400          when WS-Ce-Test-Prefix3 = 660
071500               move "Labor" to WS-Wk-Cost-Type
071600*            everything not one of the above - materials, freight,
071700*            equipment rental and the like
071800          when other
071900               move "Other" to WS-Wk-Cost-Type
072000      end-evaluate.
072100  3100-Derive-Cost-Type-Exit.
072200      exit.
072300*
072400*   HBX-231: resource code is "6" + abbreviation + partner cctr
072500*   digits (no leading zeros), abbreviation from WS-Abbrev-Table
072600*   or, failing that, built from the cost element name.
072700  3200-Derive-Resource-Code.
072800*    WS-Abbrev-Table is in cost-element sequence (see the
072900*    ASCENDING KEY clause), so a SEARCH ALL is safe here.
073000      move spaces to WS-Abbrev-Built
073100      move "N" to WS-Found-Switch
073200      set WS-Abbrev-Ix to 1
073300      search all WS-Abbrev-Entry
073400          at end
073500               perform 3210-Build-Fallback-Abbrev
073600                  thru 3210-Build-Fallback-Abbrev-Exit
073700          when WS-Abbrev-Ce (WS-Abbrev-Ix) =
073800                     WS-Grp-Cost-Element (WS-Grp-Ix)
073900               move WS-Abbrev-Text (WS-Abbrev-Ix)
074000                 to WS-Abbrev-Built
074100      end-search
074200      perform 3220-Trim-Abbrev
074300         thru 3220-Trim-Abbrev-Exit
074400      perform 3230-Build-Resource-Suffix
074500         thru 3230-Build-Resource-Suffix-Exit
074600      move spaces to WS-Wk-Resource
074700*    partner cctr present - resource carries the digit suffix
074800      if WS-Grp-Partner-Cctr (WS-Grp-Ix) > zeros
074900          string "6" delimited by size
075000                 WS-Abbrev-Built (1:WS-Abbrev-Len)
075100                               delimited by size
075200                 WS-Pc-Digits (1:WS-Pc-Digit-Len)
075300                               delimited by size
075400            into WS-Wk-Resource
075500*    no partner cctr - resource is just the "6" plus abbreviation
075600      else
075700          string "6" delimited by size
075800                 WS-Abbrev-Built (1:WS-Abbrev-Len)
075900                               delimited by size
076000            into WS-Wk-Resource
076100      end-if.
076200  3200-Derive-Resource-Code-Exit.
076300      exit.
076400*
076500*   Runs only when WS-Abbrev-Table (74 entries, see copy book) has
076600*   no match for the cost element - some cost elements added after
076700*   a WBS reorganisation never made it into the table and probably
076800*   never will, so we build something usable from the cost centre
076900*   name rather than abend the run.  One word upper-cased and cut
077000*   to 6 bytes, or first 3 of each of the first two words.
077100  3210-Build-Fallback-Abbrev.
077200      move WS-Grp-Cctr-Name (WS-Grp-Ix) to WS-Name-Upper
077300      inspect WS-Name-Upper converting
077400              "abcdefghijklmnopqrstuvwxyz"
077500           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
077600      move spaces to WS-Word1 WS-Word2 WS-Word3
077700      unstring WS-Name-Upper delimited by all space
077800          into WS-Word1 WS-Word2 WS-Word3
077900      if WS-Word2 = spaces
078000          move WS-Name-Upper (1:6) to WS-Abbrev-Built
078100      else
078200          move spaces to WS-Abbrev-Built
078300          move WS-Word1 (1:3) to WS-Abbrev-Built (1:3)
078400          move WS-Word2 (1:3) to WS-Abbrev-Built (4:3)
078500      end-if.
078600  3210-Build-Fallback-Abbrev-Exit.
078700      exit.
078800*
078900*   The table lookup and the fallback both leave WS-Abbrev-Built
079000*   space-padded to 8 - this finds where the real text stops so
079100*   3200 does not string trailing spaces into the resource code.
079200  3220-Trim-Abbrev.
079300      move zeros to WS-Trail-Spaces
079400      inspect WS-Abbrev-Built tallying WS-Trail-Spaces
079500          for trailing space
079600      compute WS-Abbrev-Len = 8 - WS-Trail-Spaces
079700      if WS-Abbrev-Len = 0
079800          move 1 to WS-Abbrev-Len
079900      end-if.
080000  3220-Trim-Abbrev-Exit.
080100      exit.
080200*
080300*   Partner cost centre goes on the end of the resource code with
080400*   its own leading zeros stripped (SAP pads the field to 5 digits
080500*   and HeavyBid drops it) - a cctr of zero means no partner,
080600*   and the resource carries no suffix.
080700  3230-Build-Resource-Suffix.
080800      move zeros to WS-Pc-Digit-Len
080900      move spaces to WS-Pc-Digits
081000      if WS-Grp-Partner-Cctr (WS-Grp-Ix) > zeros
081100          move WS-Grp-Partner-Cctr (WS-Grp-Ix) to WS-Pc-Numeric
081200          move WS-Pc-Numeric to WS-Pc-Edited
081300          move zeros to WS-Pc-Lead-Spaces
081400          inspect WS-Pc-Edited tallying WS-Pc-Lead-Spaces
081500              for leading space
081600          compute WS-Pc-Digit-Len = 5 - WS-Pc-Lead-Spaces
081700          move WS-Pc-Edited (WS-Pc-Lead-Spaces + 1:
081800                             WS-Pc-Digit-Len)
081900            to WS-Pc-Digits (1:WS-Pc-Digit-Len)
082000      end-if.
082100  3230-Build-Resource-Suffix-Exit.
082200      exit.
082300*
082400*   HB010 owns the XXXX- fallback for an unmapped operation -
082500*   HBWBSM only reports found/not-found (see its Remarks).
082600  3300-Derive-Biditem-Activity.
082700      move WS-Grp-Operation (WS-Grp-Ix) to WS-Wk-Biditem
082800      set HB-Wbsm-Get-Activity to true
082900      move WS-Grp-Operation (WS-Grp-Ix) to HB-Wbsm-Operation
083000      call "hbwbsm" using HB-Wbsm-Linkage
083100      if HB-Wbsm-Valid
083200          move HB-Wbsm-Activity to WS-Wk-Activity
083300      else
083400          move WS-Grp-Operation (WS-Grp-Ix) to WS-Op-Display
083500          move spaces to WS-Wk-Activity
083600          string "XXXX-" delimited by size
083700                 WS-Op-Display delimited by size
083800                 "A" delimited by size
083900            into WS-Wk-Activity
084000      end-if.
084100  3300-Derive-Biditem-Activity-Exit.
084200      exit.
084300*
084400*   Labor bids by the hour, everything else by the lump sum - a
084500*   Labor row with no hours recorded (rare, but SAP has sent us
084600*   zero-quantity labor postings before) prices at the raw SAP
084700*   value rather than divide by zero.
084800  3400-Derive-Quantity-Units.
084900      if WS-Wk-Cost-Type = "Labor"
085000          move WS-Grp-Total-Qty (WS-Grp-Ix) to WS-Wk-Quantity
085100          move "HR" to WS-Wk-Units
085200*        guard against a divide by a zero-quantity Labor posting
085300          if WS-Wk-Quantity = zeros
085400              move WS-Grp-Value-Rep-Cur (WS-Grp-Ix)
085500                to WS-Wk-Unit-Price
085600          else
085700              compute WS-Wk-Unit-Price rounded =
085800                      WS-Grp-Value-Rep-Cur (WS-Grp-Ix) /
085900                      WS-Wk-Quantity
086000          end-if
086100*    non-Labor cost types price as a single lump-sum quantity
086200      else
086300          move 1.00 to WS-Wk-Quantity
086400          move "LS" to WS-Wk-Units
086500          move WS-Grp-Value-Rep-Cur (WS-Grp-Ix)
086600            to WS-Wk-Unit-Price
086700      end-if.
086800  3400-Derive-Quantity-Units-Exit.
086900      exit.
087000*
087100*   Keeps the distinct Biditem/Activity combinations seen this run
087200*   so 3500 knows how many Labor OH rows to append below - the
087300*   overhead row is per pair, not per input row, so duplicates
087400*   here would double up the allocation in the Actuals Report.
087500*   Called once per group from 3010, after that group's cost type
087600*   has already been derived.
087700  3450-Record-Pair.
087800      move "N" to WS-Found-Switch
087900      perform 3451-Scan-Pair-Table
088000         thru 3451-Scan-Pair-Table-Exit
088100              varying WS-Pair-Ix from 1 by 1
088200                until WS-Pair-Ix > WS-Pair-Count
088300      if WS-Not-Found
088400          add 1 to WS-Pair-Count
088500          set WS-Pair-Ix to WS-Pair-Count
088600          move WS-Wk-Biditem to WS-Pair-Biditem (WS-Pair-Ix)
088700          move WS-Wk-Activity to WS-Pair-Activity (WS-Pair-Ix)
088800      end-if.
088900  3450-Record-Pair-Exit.
089000      exit.
089100*
089200*   Linear scan is fine here - WS-Pair-Table tops out at the count
089300*   of distinct Biditems on the order, nowhere near the 74 of the
089400*   WBS map, so a SEARCH ALL was not worth the sorted-key upkeep.
089500  3451-Scan-Pair-Table.
089600      if WS-Pair-Biditem (WS-Pair-Ix) = WS-Wk-Biditem
089700         and WS-Pair-Activity (WS-Pair-Ix) = WS-Wk-Activity
089800          move "Y" to WS-Found-Switch
089900          set WS-Pair-Ix to WS-Pair-Count
090000      end-if.
090100  3451-Scan-Pair-Table-Exit.
090200      exit.
090300*
090400*   One "6Labor OH" resource row per Biditem/Activity pair that
090500*   carried Labor - the overhead allocation has always been shown
090600*   as its own line on the report, never blended into the Labor
090700*   hours themselves, so the estimator can see it and back it out.
090800  3500-Append-Labor-Oh-Rows.
090900      perform 3510-Append-One-Oh-Row
091000         thru 3510-Append-One-Oh-Row-Exit
091100              varying WS-Pair-Ix from 1 by 1
091200                until WS-Pair-Ix > WS-Pair-Count.
091300  3500-Append-Labor-Oh-Rows-Exit.
091400      exit.
091500*
091600*   Priced as a lump sum of 1.00 quantity times the operation's
091700*   overhead total, same convention as the AFUDC rows below - it
091800*   is a dollar allocation, not a resource with a real unit cost.
091900  3510-Append-One-Oh-Row.
092000      perform 3520-Lookup-Overhead-Total
092100         thru 3520-Lookup-Overhead-Total-Exit
092200      add 1 to WS-Act-Count
092300      set WS-Act-Ix to WS-Act-Count
092400      move WS-Pair-Biditem (WS-Pair-Ix)
092500        to WS-Act-Wk-Biditem (WS-Act-Ix)
092600      move WS-Pair-Activity (WS-Pair-Ix)
092700        to WS-Act-Wk-Activity (WS-Act-Ix)
092800      move "6Labor OH" to WS-Act-Wk-Resource (WS-Act-Ix)
092900      move 1.00 to WS-Act-Wk-Quantity (WS-Act-Ix)
093000      move "LS" to WS-Act-Wk-Units (WS-Act-Ix)
093100      move WS-Wk-Oh-Total to WS-Act-Wk-Unit-Price (WS-Act-Ix)
093200      move spaces to WS-Act-Wk-Supp-Desc (WS-Act-Ix)
093300      move "Labor Alloc." to WS-Act-Wk-Description (WS-Act-Ix)
093400      move "Labor Alloc." to WS-Act-Wk-Cost-Type (WS-Act-Ix).
093500  3510-Append-One-Oh-Row-Exit.
093600      exit.
093700*
093800*   WS-Oh-Table was built and totalled back in the 2xxx paragraphs
093900*   while the SAP export was being read - this just hands 3510 the
094000*   figure that belongs to the pair's Biditem/operation.
094100  3520-Lookup-Overhead-Total.
094200      move zeros to WS-Wk-Oh-Total
094300      perform 3521-Scan-Overhead-For-Pair
094400         thru 3521-Scan-Overhead-For-Pair-Exit
094500              varying WS-Oh-Ix from 1 by 1
094600                until WS-Oh-Ix > WS-Oh-Count.
094700  3520-Lookup-Overhead-Total-Exit.
094800      exit.
094900*
095000*   Falls through with WS-Wk-Oh-Total left at zeros if the
095100*   operation never posted an overhead cost element - that is a
095200*   valid outcome, not an error, so no message is raised here.
095300  3521-Scan-Overhead-For-Pair.
095400      if WS-Oh-Operation (WS-Oh-Ix) = WS-Pair-Biditem (WS-Pair-Ix)
095500          move WS-Oh-Total (WS-Oh-Ix) to WS-Wk-Oh-Total
095600          set WS-Oh-Ix to WS-Oh-Count
095700      end-if.
095800  3521-Scan-Overhead-For-Pair-Exit.
095900      exit.
096000*
096100*   AFUDC only ever posts against Biditem 1010 (the general
096200*   overheads WBS element) - if this order never touched 1010 the
096300*   AFUDC pre-totals accumulated in the 2xxx paragraphs are left
096400*   unused and no rows are appended, by design.
096500  3600-Append-Afudc-Rows.
096600      if WS-Biditem-1010-Present
096700          perform 3610-Derive-Afudc-Activity
096800             thru 3610-Derive-Afudc-Activity-Exit
096900          perform 3620-Append-Afudc-Row
097000             thru 3620-Append-Afudc-Row-Exit
097100                  varying WS-Afudc-Ix from 1 by 1
097200                    until WS-Afudc-Ix > 2
097300      end-if.
097400  3600-Append-Afudc-Rows-Exit.
097500      exit.
097600*
097700*   Both AFUDC rows (Borrowed and Equity) share one Activity code
097800*   off the 1010 lookup - HBX-098 flips the trailing flag digit
097900*   from 0 to 1 so the two rows do not collide with the Biditem
098000*   1010 Labor activity already carrying a "0" in that position.
098100  3610-Derive-Afudc-Activity.
098200      set HB-Wbsm-Get-Activity to true
098300      move 1010 to HB-Wbsm-Operation
098400      call "hbwbsm" using HB-Wbsm-Linkage
098500      if HB-Wbsm-Valid
098600          move HB-Wbsm-Activity to WS-Afudc-Act-Value
098700      else
098800          move "0101-1010A" to WS-Afudc-Act-Value
098900      end-if
099000      if WS-Afudc-Act-Flag = "0"
099100          move "1" to WS-Afudc-Act-Flag
099200      end-if.
099300  3610-Derive-Afudc-Activity-Exit.
099400      exit.
099500*
099600*   Called twice by 3600, WS-Afudc-Ix 1 for Borrowed (cost element
099700*   5590030) and 2 for Equity (5590031) - the cost element number
099800*   rides along in Supp-Desc purely so the printed report can show
099900*   which AFUDC component a row came from.
100000  3620-Append-Afudc-Row.
100100      add 1 to WS-Act-Count
100200      set WS-Act-Ix to WS-Act-Count
100300      move 1010 to WS-Act-Wk-Biditem (WS-Act-Ix)
100400      move WS-Afudc-Act-Value to WS-Act-Wk-Activity (WS-Act-Ix)
100500      move 1.00 to WS-Act-Wk-Quantity (WS-Act-Ix)
100600      move "LS" to WS-Act-Wk-Units (WS-Act-Ix)
100700      move "AFUDC" to WS-Act-Wk-Cost-Type (WS-Act-Ix)
100800      evaluate WS-Afudc-Ix
100900*            first call, the Borrowed-funds AFUDC component
101000          when 1
101100               move "6AFUDC-Bo" to WS-Act-Wk-Resource (WS-Act-Ix)
101200               move WS-Afudc-Borrowed-Total
101300                 to WS-Act-Wk-Unit-Price (WS-Act-Ix)
101400               move 5590030 to WS-Act-Wk-Supp-Desc (WS-Act-Ix)
101500               move "AFUDC-Borrowed"
101600                 to WS-Act-Wk-Description (WS-Act-Ix)
101700*            second call, the Equity-funds AFUDC component
101800          when 2
101900               move "6AFUDC-Eq" to WS-Act-Wk-Resource (WS-Act-Ix)
102000               move WS-Afudc-Equity-Total
102100                 to WS-Act-Wk-Unit-Price (WS-Act-Ix)
102200               move 5590031 to WS-Act-Wk-Supp-Desc (WS-Act-Ix)
102300               move "AFUDC-Equity"
102400                 to WS-Act-Wk-Description (WS-Act-Ix)
102500      end-evaluate.
102600  3620-Append-Afudc-Row-Exit.
102700      exit.
102800*
102900*   HBX-098: exchange sort in place, no SORT verb - this batch
103000*   never sorted a physical file, table is small enough in memory.
103100*   SV looked at a table SEARCH ALL with a maintained key instead
103200*   but the roll-up rows appended by 3500/3600 are not known until
103300*   the main derivation pass finishes, so the table cannot stay in
103400*   key order while it is being built - simplest to build unsorted
103500*   and sort once at the end.
103600  3700-Sort-Actuals-Table.
103700      if WS-Act-Count > 1
103800          perform 3710-Sort-Outer-Pass
103900             thru 3710-Sort-Outer-Pass-Exit
104000                  varying WS-Sort-I from 1 by 1
104100                    until WS-Sort-I > WS-Act-Count - 1
104200      end-if.
104300  3700-Sort-Actuals-Table-Exit.
104400      exit.
104500*
104600*   Standard bubble pass - each outer trip bubbles the largest
104700*   remaining key to the top of the unsorted portion of the table.
104800  3710-Sort-Outer-Pass.
104900      perform 3720-Sort-Inner-Pass
105000         thru 3720-Sort-Inner-Pass-Exit
105100              varying WS-Sort-J from 1 by 1
105200                until WS-Sort-J > WS-Act-Count - WS-Sort-I.
105300  3710-Sort-Outer-Pass-Exit.
105400      exit.
105500*
105600*   Compares each entry against its neighbour one position on -
105700*   split into its own paragraph only because WS-Act-Ix2 has to be
105800*   set from WS-Sort-K before 3730 can use it, and PERFORM VARYING
105900*   only sets the one index named on the VARYING clause.
106000  3720-Sort-Inner-Pass.
106100      set WS-Act-Ix to WS-Sort-J
106200      compute WS-Sort-K = WS-Sort-J + 1
106300      set WS-Act-Ix2 to WS-Sort-K
106400      perform 3730-Compare-And-Swap
106500         thru 3730-Compare-And-Swap-Exit.
106600  3720-Sort-Inner-Pass-Exit.
106700      exit.
106800*
106900*   Report order is Biditem/Activity/Cost-Type/Resource, so the
107000*   sort key is built by stringing the four fields together rather
107100*   than adding a table of subordinate SORT keys for a table this
107200*   size - one alphanumeric compare gets the same ordering.
107300  3730-Compare-And-Swap.
107400      move spaces to WS-Sort-Key1
107500      move WS-Act-Wk-Biditem (WS-Act-Ix) to WS-Sort-Biditem-X
107600      string WS-Sort-Biditem-X delimited by size
107700             WS-Act-Wk-Activity (WS-Act-Ix) delimited by size
107800             WS-Act-Wk-Cost-Type (WS-Act-Ix) delimited by size
107900             WS-Act-Wk-Resource (WS-Act-Ix) delimited by size
108000        into WS-Sort-Key1
108100      move spaces to WS-Sort-Key2
108200      move WS-Act-Wk-Biditem (WS-Act-Ix2) to WS-Sort-Biditem-X
108300      string WS-Sort-Biditem-X delimited by size
108400             WS-Act-Wk-Activity (WS-Act-Ix2) delimited by size
108500             WS-Act-Wk-Cost-Type (WS-Act-Ix2) delimited by size
108600             WS-Act-Wk-Resource (WS-Act-Ix2) delimited by size
108700        into WS-Sort-Key2
108800      if WS-Sort-Key1 > WS-Sort-Key2
108900          perform 3740-Swap-Entries
109000             thru 3740-Swap-Entries-Exit
109100      end-if.
109200  3730-Compare-And-Swap-Exit.
109300      exit.
109400*
109500*   WS-Sort-Hold is one full WS-Act-Entry occurrence wide - moving
109600*   the group item swaps every field of the row in one statement.
109700  3740-Swap-Entries.
109800      move WS-Act-Entry (WS-Act-Ix) to WS-Sort-Hold
109900      move WS-Act-Entry (WS-Act-Ix2) to WS-Act-Entry (WS-Act-Ix)
110000      move WS-Sort-Hold to WS-Act-Entry (WS-Act-Ix2).
110100  3740-Swap-Entries-Exit.
110200      exit.
110300*
110400*   Table is fully built and sorted by the time we get here - the
110500*   report file is opened fresh for output, one row per table
110600*   entry, then closed so HB020 can open it for input in turn.
110700  3800-Write-Actuals-Report.
110800      open output Actuals-Report-File
110900      perform 3810-Write-One-Actuals-Row
111000         thru 3810-Write-One-Actuals-Row-Exit
111100              varying WS-Act-Ix from 1 by 1
111200                until WS-Act-Ix > WS-Act-Count
111300      close Actuals-Report-File
111400      move WS-Act-Count to HB-Run-Rows-Actuals.
111500  3800-Write-Actuals-Report-Exit.
111600      exit.
111700*
111800*   Most of the 160-byte layout is fields HeavyBid needs but this
111900*   feed has no source for - Tax-Ot-Pct defaults to 100 and Pieces
112000*   to 1 per the HBX-004 conversion notes, the rest ship blank for
112100*   the estimator to fill in inside HeavyBid itself.
112200  3810-Write-One-Actuals-Row.
112300      move spaces to HB-Act-Report-Record
112400      move WS-Act-Wk-Biditem (WS-Act-Ix) to HB-Act-Biditem
112500      move WS-Act-Wk-Activity (WS-Act-Ix) to HB-Act-Activity
112600      move WS-Act-Wk-Resource (WS-Act-Ix) to HB-Act-Resource
112700      move WS-Act-Wk-Quantity (WS-Act-Ix) to HB-Act-Quantity
112800      move WS-Act-Wk-Units (WS-Act-Ix) to HB-Act-Units
112900      move WS-Act-Wk-Unit-Price (WS-Act-Ix) to HB-Act-Unit-Price
113000*    100 pct taxable/non-overtime is this shop's standing default
113100      move 100 to HB-Act-Tax-Ot-Pct
113200      move spaces to HB-Act-Crew-Code
113300*    one piece per row - this feed has no piece-count breakdown
113400      move 1 to HB-Act-Pieces
113500      move spaces to HB-Act-Currency
113600      move spaces to HB-Act-Eoe-Pct
113700      move spaces to HB-Act-Rent-Pct
113800      move spaces to HB-Act-Escalation-Pct
113900      move spaces to HB-Act-Hours-Adj
114000*    cost element number rides along for the printed report only
114100      move WS-Act-Wk-Supp-Desc (WS-Act-Ix) to HB-Act-Supp-Desc
114200      move spaces to HB-Act-Mh-Unit
114300      move spaces to HB-Act-Matl-Factor-Type
114400      move spaces to HB-Act-Matl-Factor
114500      move WS-Act-Wk-Description (WS-Act-Ix) to HB-Act-Description
114600      move WS-Act-Wk-Cost-Type (WS-Act-Ix) to HB-Act-Cost-Type
114700      write HB-Act-Report-Record.
114800  3810-Write-One-Actuals-Row-Exit.
114900      exit.
115000*
115100*   HB020 re-reads the Actuals Report HB010 has just closed, and
115200*   derives the Resource File from it - kept as a separate called
115300*   program since CR-1140 rather than folded back in here.
115400  4000-Call-Resource-Builder.
115500      call "hb020" using HB-Run-Control.
115600  4000-Call-Resource-Builder-Exit.
115700      exit.
115800*
115900*   Last of the three outputs - HB030 needs the finished Actuals
116000*   Report and Resource File on disk before it can build the BoE
116100*   Notes control breaks, so this call is always last.
116200  4100-Call-Boe-Notes-Builder.
116300      call "hb030" using HB-Run-Control.
116400  4100-Call-Boe-Notes-Builder-Exit.
116500      exit.
116600*
116700*   Console trace only, no printer output for this run summary -
116800*   the row counts here are the first thing operations checks
116900*   against the SAP export count when a run looks short.  HB020
117000*   and HB030 hand their row counts back up through the shared
117100*   run-control commarea rather than displaying their own totals,
117200*   so this one summary covers all three output files.
117300  8000-Display-Run-Summary.
117400      display "HB010 - RUN SUMMARY FOR ORDER " HB-Run-Order-No
117450              upon HB-Console
117500*    should equal ACTUALS + RESOURCE + BOE row counts combined,
117600*    give or take dedup in HB020 and the roll-up rows added here
117700      display "  ROWS READ FROM SAP EXPORT.....: "
117750              HB-Run-Rows-Read upon HB-Console
117900      display "  ROWS WRITTEN ACTUALS REPORT...: "
117950              HB-Run-Rows-Actuals upon HB-Console
118100      display "  ROWS WRITTEN RESOURCE FILE....: "
118150              HB-Run-Rows-Resource upon HB-Console
118300      display "  ROWS WRITTEN BOE NOTES FILE...: "
118350              HB-Run-Rows-Boe upon HB-Console.
118500  8000-Display-Run-Summary-Exit.
118600      exit.
118700*
118800*   Zeroing the run-control counts before STOP RUN keeps a partial
118900*   run from reporting rows written when the SAP export failed to
119000*   open or read cleanly - see 0100 for where this gets called.
119100*   HB020 and HB030 are never invoked on this path, so their row
119200*   counts in the commarea are left at whatever 1000 set them to.
119300  9900-Abort-Run.
119400      move zeros to HB-Run-Rows-Actuals HB-Run-Rows-Resource
119500      move zeros to HB-Run-Rows-Boe
119600      stop run.
119700  9900-Abort-Run-Exit.
119800      exit.
119900*
