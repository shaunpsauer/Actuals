000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR HEAVYBID RESOURCE FILE                *
000400*        ONE ROW PER DISTINCT RESOURCE/DESCRIPTION PAIR         *
000500*                                                               *
000600*****************************************************************
000700*
000800*   FILE SIZE 140 BYTES, FIXED, WRITTEN BY HB020 FROM THE FIRST
000900*   OCCURRENCE OF EACH RESOURCE ON THE ACTUALS REPORT.
001000*
001100*   MOST COLUMNS ARE HEAVYBID IMPORT TEMPLATE PLACEHOLDERS THIS
001200*   SITE DOES NOT POPULATE - LEFT BLANK, NOT REMOVED, SO THE
001300*   IMPORT TEMPLATE COLUMN COUNT STAYS FIXED FOR HEAVYBID.
001400*
001500* 30/10/2013 SV  - HBX-004  CREATED FOR THE HEAVYBID CONVERSION,
001600*                  REPLACES THE OLD GL-ACCOUNT CROSS-REFERENCE
001700*                  FILE THIS SHOP USED TO HAND-KEY.
001800* 14/05/2018 SV  - HBX-062  ADDED JOB-COST-CODE-1/2 COLUMNS,
001900*                  HEAVYBID IMPORT TEMPLATE CHANGED THIS RELEASE.
002000* 06/02/2026 JF  - HBX-231  BANNER AND HISTORY TIDY-UP.
002100*
002200  01  HB-Res-File-Record.
002300      03  HB-Res-Local-Code       pic x(14).
002400      03  HB-Res-Description      pic x(30).
002500      03  HB-Res-Unit             pic x(4).
002600      03  HB-Res-Cost             pic x(9).
002700      03  HB-Res-Non-Tax          pic x(1).
002800      03  HB-Res-Job-Cost-Code-1  pic x(10).
002900      03  HB-Res-Job-Cost-Code-2  pic x(10).
003000      03  HB-Res-Job-Cost-Desc    pic x(25).
003100      03  HB-Res-Jv-Matl-Type     pic x(2).
003200      03  HB-Res-Mh-Unit          pic x(5).
003300      03  HB-Res-Header-Type      pic x(2).
003400      03  HB-Res-Quote-Folder     pic x(10).
003500      03  HB-Res-Schedule-Code    pic x(8).
003600      03  filler                  pic x(10).
003700*
