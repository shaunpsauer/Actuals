000100*****************************************************************
000200*                                                               *
000300*            HEAVYBID RESOURCE FILE BUILDER                     *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000       program-id.       hb020.
001100*
001200*    Author.             D Patel, 19/09/2009.
001300*    Installation.       Meridian Gas Transmission Co.
001400*                         Estimating & Cost Systems.
001500*    Date-Written.       19/09/2009.
001600*    Date-Compiled.
001700*    Security.           Company Confidential.
001800*
001900*    Remarks.            Re-reads the Actuals Report that HB010
002000*                         has just written and writes one Resource
002100*                         File record for each distinct RESOURCE/
002200*                         DESCRIPTION pair, first occurrence wins.
002300*                         Called after HB010 has closed the
002400*                         Actuals Report for output and before it
002500*                         is passed to HB030.
002600*
002700*    Version.            See Prog-Name in Ws.
002800*    Called Modules.     None.
002900*    Called By.          HB010.
003000*
003100* Changes:
003200* 19/09/2009 TO  - CR-1140  Created. Pulled out of the single
003300*                  cost-summary program when that program grew
003400*                  past a screenful of paragraphs.
003500* 30/10/2013 SV  - HBX-004  Rewritten to read the new HeavyBid
003600*                  Actuals Report layout and write the HeavyBid
003700*                  Resource File layout, for the conversion
003800*                  project. Dedup logic unchanged.
003900* 06/02/2026 JF  - HBX-231  Renamed from PYWOCS02 to HB020, fields
004000*                  to the HB- prefix.
004100*
004200*****************************************************************
004300*
004400*   This program and its listing are the property of Meridian
004500*   Gas Transmission Co. and are Confidential.  They are supplied
004600*   on the understanding that they will not be copied, used, or
004700*   disclosed to others except as authorised in writing by the
004800*   Estimating & Cost Systems department.
004900*
005000*****************************************************************
005100*
005200  environment             division.
005300*================================
005400*
005500  configuration           section.
005600  source-computer.        IBM-390.
005700  object-computer.        IBM-390.
005750  special-names.          console is HB-Console.
005800*
005900  input-output             section.
006000  file-control.
006100      select Actuals-Report-File assign to HBACTRPT
006200          organization is line sequential
006300          file status is WS-Act-File-Status.
006400      select Resource-File assign to HBRESFL
006500          organization is line sequential
006600          file status is WS-Res-File-Status.
006700*
006800  data                    division.
006900*================================
007000*
007100  file                    section.
007200*-----------------------
007300  fd  Actuals-Report-File
007400      label records are standard.
007500      copy "wshbact.cob".
007600*
007700  fd  Resource-File
007800      label records are standard.
007900      copy "wshbres.cob".
008000*
008100  working-storage         section.
008200*-----------------------
008300  77  prog-name           pic x(15) value "HB020 (2.0.00)".
008400*
008500  77  WS-Act-File-Status  pic x(2).
008600  77  WS-Res-File-Status  pic x(2).
008700*
008800  77  WS-Eof-Switch       pic x value "N".
008900      88  WS-Eof                value "Y".
009000  77  WS-Found-Switch     pic x value "N".
009100      88  WS-Found              value "Y".
009200      88  WS-Not-Found          value "N".
009300*
009400  77  WS-Seen-Count       pic 9(4) comp.
009500  77  WS-Res-Count        pic 9(6) comp.
009600  77  WS-Local-Conv-Count pic 9(6) comp.
009700*
009800*   Every resource/description pair written so far this run, so
009900*   later occurrences on the Actuals Report are skipped (first
010000*   occurrence wins per CR-1140).
010100  01  WS-Seen-Table.
010200      03  WS-Seen-Entry occurs 500 times
010300                         indexed by WS-Seen-Ix.
010400          05  WS-Seen-Resource     pic x(14).
010500          05  WS-Seen-Description  pic x(30).
010600          05  filler               pic x(2).
010700*
010800*   Legacy QA trace, kept from the old GL cross-reference dump -
010900*   counts how many resources still follow the site's "6" leading
011000*   digit convention versus ones brought in from other feeds.
011100  01  WS-Res-Chk-Area.
011200      03  WS-Res-Chk-Value    pic x(14).
011300  01  WS-Res-Chk-Split redefines WS-Res-Chk-Area.
011400      03  WS-Res-Chk-Lead     pic x(1).
011500      03  WS-Res-Chk-Rest     pic x(13).
011600  01  WS-Res-Chk-Split2 redefines WS-Res-Chk-Area.
011700      03  WS-Res-Chk-Lead2    pic x(6).
011800      03  WS-Res-Chk-Rest2    pic x(8).
011900*
012000  01  WS-Desc-Chk-Area.
012100      03  WS-Desc-Chk-Value   pic x(30).
012200  01  WS-Desc-Chk-Split redefines WS-Desc-Chk-Area.
012300      03  WS-Desc-Chk-Lead    pic x(1).
012400      03  filler              pic x(29).
012500*
012600  linkage                 section.
012700****************
012800*
012900  copy "wshbrun.cob".
013000*
013100  procedure  division using HB-Run-Control.
013200*==========================================
013300*
013400  0100-Main-Process.
013500      move zeros to WS-Seen-Count
013600      move zeros to WS-Res-Count
013700      move zeros to WS-Local-Conv-Count
013800      move "N" to WS-Eof-Switch
013900      open input Actuals-Report-File
014000      open output Resource-File
014100      perform 2100-Read-Actuals-Record
014200         thru 2100-Read-Actuals-Record-Exit
014300      perform 2000-Process-One-Actuals-Row
014400         thru 2000-Process-One-Actuals-Row-Exit
014500              until WS-Eof
014600      close Actuals-Report-File
014700      close Resource-File
014800      move WS-Res-Count to HB-Run-Rows-Resource
014900      perform 8000-Display-Legacy-Trace
015000         thru 8000-Display-Legacy-Trace-Exit
015100      goback.
015200*
015300  2000-Process-One-Actuals-Row.
015400      perform 2200-Check-Seen-Table
015500         thru 2200-Check-Seen-Table-Exit
015600      if WS-Not-Found
015700          perform 2300-Write-Resource-Row
015800             thru 2300-Write-Resource-Row-Exit
015900      end-if
016000      perform 2100-Read-Actuals-Record
016100         thru 2100-Read-Actuals-Record-Exit.
016200  2000-Process-One-Actuals-Row-Exit.
016300      exit.
016400*
016500  2100-Read-Actuals-Record.
016600      read Actuals-Report-File
016700          at end
016800               set WS-Eof to true
016900      end-read.
017000  2100-Read-Actuals-Record-Exit.
017100      exit.
017200*
017300  2200-Check-Seen-Table.
017400      move "N" to WS-Found-Switch
017500      perform 2210-Scan-Seen-Table
017600         thru 2210-Scan-Seen-Table-Exit
017700              varying WS-Seen-Ix from 1 by 1
017800                until WS-Seen-Ix > WS-Seen-Count
017900      if WS-Not-Found
018000          add 1 to WS-Seen-Count
018100          set WS-Seen-Ix to WS-Seen-Count
018200          move HB-Act-Resource to WS-Seen-Resource (WS-Seen-Ix)
018300          move HB-Act-Description
018400            to WS-Seen-Description (WS-Seen-Ix)
018500      end-if.
018600  2200-Check-Seen-Table-Exit.
018700      exit.
018800*
018900  2210-Scan-Seen-Table.
019000      if WS-Seen-Resource (WS-Seen-Ix) = HB-Act-Resource
019100         and WS-Seen-Description (WS-Seen-Ix) = HB-Act-Description
019200          move "Y" to WS-Found-Switch
019300          set WS-Seen-Ix to WS-Seen-Count
019400      end-if.
019500  2210-Scan-Seen-Table-Exit.
019600      exit.
019700*
019800  2300-Write-Resource-Row.
019900      move HB-Act-Resource to WS-Res-Chk-Value
020000      move HB-Act-Description to WS-Desc-Chk-Value
020100      if WS-Res-Chk-Lead = "6"
020200          add 1 to WS-Local-Conv-Count
020300      end-if
020400      if WS-Desc-Chk-Lead = space
020500          display "HB020 - WARNING, BLANK DESCRIPTION FOR "
020600                  HB-Act-Resource upon HB-Console
020700      end-if
020800      move spaces to HB-Res-File-Record
020900      move HB-Act-Resource to HB-Res-Local-Code
021000      move HB-Act-Description to HB-Res-Description
021100      move spaces to HB-Res-Unit
021200      move spaces to HB-Res-Cost
021300      move spaces to HB-Res-Non-Tax
021400      move spaces to HB-Res-Job-Cost-Code-1
021500      move spaces to HB-Res-Job-Cost-Code-2
021600      move spaces to HB-Res-Job-Cost-Desc
021700      move spaces to HB-Res-Jv-Matl-Type
021800      move spaces to HB-Res-Mh-Unit
021900      move spaces to HB-Res-Header-Type
022000      move spaces to HB-Res-Quote-Folder
022100      move spaces to HB-Res-Schedule-Code
022200      write HB-Res-File-Record
022300      add 1 to WS-Res-Count.
022400  2300-Write-Resource-Row-Exit.
022500      exit.
022600*
022700  8000-Display-Legacy-Trace.
022800      display "HB020 - RESOURCES ON THE 6-PREFIX CONVENTION: "
022900              WS-Local-Conv-Count
023000              " OF " WS-Res-Count upon HB-Console.
023100  8000-Display-Legacy-Trace-Exit.
023200      exit.
023300*
