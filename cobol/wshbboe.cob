000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR HEAVYBID BOE (BASIS OF ESTIMATE)      *
000400*        NOTES FILE - ONE PHYSICAL LINE PER NARRATIVE LINE      *
000500*                                                               *
000600*****************************************************************
000700*
000800*   FILE SIZE 150 BYTES, FIXED, WRITTEN BY HB030.  BIDITEM AND
000900*   ACTIVITY ARE CARRIED ON EVERY PHYSICAL LINE OF A GROUP (NOT
001000*   JUST THE FIRST) SO THE HEAVYBID IMPORT CAN RECOGNISE WHERE
001100*   ONE ACTIVITY'S NOTES END AND THE NEXT BEGIN WITHOUT RELYING
001200*   ON RECORD SEQUENCE ALONE.  HB-BOE-LINE-TYPE MARKS THE FIRST
001300*   (DATE HEADER) LINE OF EACH GROUP SO A REPRINT OR RELOAD CAN
001400*   FIND THE START OF A NOTE WITHOUT A CONTROL BREAK.
001500*
001600* 30/10/2013 SV  - HBX-004  CREATED FOR THE HEAVYBID CONVERSION,
001700*                  REPLACES THE FREE-FORM COMMENT COLUMN ON THE
001800*                  OLD GL-DISTRIBUTION PRINT.
001900* 11/06/2019 SV  - HBX-098  ADDED HB-BOE-LINE-TYPE, IMPORT WAS
002000*                  MIS-READING THE HEADER LINE AS A LABOR LINE.
002100* 06/02/2026 JF  - HBX-231  BANNER AND HISTORY TIDY-UP.
002200*
002300  01  HB-Boe-Notes-Record.
002400      03  HB-Boe-Biditem          pic 9(4).
002500      03  HB-Boe-Activity         pic x(10).
002600      03  HB-Boe-Line-Type        pic x(1).
002700          88  HB-Boe-Header-Line       value "H".
002800          88  HB-Boe-Detail-Line       value "D".
002900      03  HB-Boe-Note-Text        pic x(130).
003000      03  filler                  pic x(5).
003100*
