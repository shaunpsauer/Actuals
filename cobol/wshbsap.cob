000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR SAP COST EXTRACT DETAIL RECORD        *
000400*        (WORK ORDER COST-ACTUALS FEED, ONE ORDER PER RUN)      *
000500*                                                               *
000600*****************************************************************
000700*
000800*   FILE SIZE 100 BYTES, FIXED, ONE DETAIL LINE PER SAP CO
000900*   COST POSTING (OPERATION / COST ELEMENT / PARTNER CCTR).
001000*
001100*   RECORDS WITH HB-SAP-ORDER BLANK OR ZERO ARE SAP HEADER OR
001200*   SUBTOTAL NOISE LINES AND ARE DROPPED BY HB010 BEFORE ANY
001300*   OTHER PROCESSING.
001400*
001500*   HB-SAP-OPERATION = 0001 IS THE AFUDC BUCKET, EXCLUDED FROM
001600*   THE ACTUALS DETAIL BUT PRE-TOTALLED FOR THE AFUDC ROLL-UP.
001700*
001800* 14/03/1989 RKH - CR-0118  CREATED. FEED WAS WOCS-EXTRACT,
001900*                  THE IN-HOUSE WORK ORDER COST SYSTEM TAPE.
002000* 02/09/1994 RKH - CR-0402  ADDED HB-SAP-CCTR-NAME, REQUESTED
002100*                  BY COST ENGINEERING FOR THE PARTNER LOOKUP.
002200* 11/01/1999 DP  - Y2K-014  EXPANDED ALL DATE-BEARING FIELDS
002300*                  ELSEWHERE IN THIS FEED TO 8-DIGIT CCYYMMDD;
002400*                  NO DATE FIELD IS CARRIED ON THIS DETAIL
002500*                  RECORD ITSELF SO NO WIDTH CHANGE HERE.
002600* 23/07/2001 DP  - CR-0777  WOCS-EXTRACT RETIRED. FEED IS NOW
002700*                  THE SAP R/3 CO LINE-ITEM EXPORT (KSB1-STYLE)
002800*                  RESTATED FLAT BY THE NIGHTLY DOWNLOAD JOB.
002900*                  FIELD NAMES BELOW RENAMED TO MATCH SAP TERMS.
003000* 19/04/2002 TO  - PR-0881  PARTNER-CCTR WAS X(5), SAP SENDS IT
003100*                  NUMERIC WITH LEADING ZEROS. CHANGED TO 9(5).
003200* 30/10/2013 SV  - HBX-004  REVIEWED FOR HEAVYBID CONVERSION
003300*                  PROJECT. NO LAYOUT CHANGE, FIELDS CONFIRMED
003400*                  AGAINST CURRENT SAP EXPORT SPEC.
003500* 12/03/2014 SV  - HBX-011  ADDED X REDEFINES OF ORDER AND OF
003600*                  PARTNER-CCTR - THE NIGHTLY DOWNLOAD BLANK-PADS
003700*                  THESE INSTEAD OF ZERO-FILLING ON HEADER LINES,
003800*                  A NUMERIC MOVE OF SPACES WAS ABENDING HB010.
003900* 06/02/2026 JF  - HBX-231  BANNER AND HISTORY TIDY-UP FOR THE
004000*                  HEAVYBID IMPORT REWRITE OF HB010/20/30.
004100*
004200  01  HB-Sap-Detail-Record.
004300      03  HB-Sap-Order            pic 9(8).
004400      03  HB-Sap-Order-X redefines HB-Sap-Order
004500                              pic x(8).
004600      03  HB-Sap-Operation        pic 9(4).
004700      03  HB-Sap-Cost-Element     pic 9(7).
004800      03  HB-Sap-Cctr-Name        pic x(30).
004900      03  HB-Sap-Partner-Cctr     pic 9(5).
005000      03  HB-Sap-Partner-Cctr-X redefines HB-Sap-Partner-Cctr
005100                              pic x(5).
005200      03  HB-Sap-Total-Qty        pic s9(7)v99
005300                                   sign leading separate.
005400      03  HB-Sap-Value-Rep-Cur    pic s9(9)v99
005500                                   sign leading separate.
005600      03  filler                  pic x(24).
005700*
