000100*****************************************************************
000200*                                                               *
000300*              HEAVYBID BOE NOTES BUILDER                       *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000       program-id.       hb030.
001100*
001200*    Author.             S Vance, 30/10/2013.
001300*    Installation.       Meridian Gas Transmission Co.
001400*                         Estimating & Cost Systems.
001500*    Date-Written.       30/10/2013.
001600*    Date-Compiled.
001700*    Security.           Company Confidential.
001800*
001900*    Remarks.            Re-reads the Actuals Report that HB010
002000*                         has just written, control-breaking on
002100*                         BIDITEM/ACTIVITY (the report is already
002200*                         sorted on that key), and for every
002300*                         activity that has at least one Labor row
002400*                         writes a dated BoE note - one header
002500*                         line plus one narrative line per labor
002600*                         resource. Activities with no labor are
002700*                         skipped, per estimating's rule that only
002800*                         labor-bearing activities carry a manhour
002900*                         note into HeavyBid.
003000*
003100*    Version.            See Prog-Name in Ws.
003200*    Called Modules.     None.
003300*    Called By.          HB010.
003400*
003500* Changes:
003600* 30/10/2013 SV  - HBX-004  Created for the HeavyBid conversion
003700*                  project. Replaces the free-form comment column
003800*                  cost engineering used to key by hand on the old
003900*                  GL-distribution print.
004000* 11/06/2019 SV  - HBX-098  Added HB-Boe-Line-Type so the header
004100*                  line can be told apart from a narrative line on
004200*                  reload - see wshbboe.cob.
004300* 06/02/2026 JF  - HBX-231  Renamed from PYWOCS03 to HB030, fields
004400*                  to the HB- prefix. Date header build and the
004500*                  labor quantity edit carried over unchanged.
004600*
004700*****************************************************************
004800*
004900*   This program and its listing are the property of Meridian
005000*   Gas Transmission Co. and are Confidential.  They are supplied
005100*   on the understanding that they will not be copied, used, or
005200*   disclosed to others except as authorised in writing by the
005300*   Estimating & Cost Systems department.
005400*
005500*****************************************************************
005600*
005700  environment             division.
005800*================================
005900*
006000  configuration           section.
006100  source-computer.        IBM-390.
006200  object-computer.        IBM-390.
006250  special-names.          console is HB-Console.
006300*
006400  input-output             section.
006500  file-control.
006600      select Actuals-Report-File assign to HBACTRPT
006700          organization is line sequential
006800          file status is WS-Act-File-Status.
006900      select Boe-Notes-File assign to HBBOEFL
007000          organization is line sequential
007100          file status is WS-Boe-File-Status.
007200*
007300  data                    division.
007400*================================
007500*
007600  file                    section.
007700*-----------------------
007800  fd  Actuals-Report-File
007900      label records are standard.
008000      copy "wshbact.cob".
008100*
008200  fd  Boe-Notes-File
008300      label records are standard.
008400      copy "wshbboe.cob".
008500*
008600  working-storage         section.
008700*-----------------------
008800  77  prog-name           pic x(15) value "HB030 (2.0.00)".
008900*
009000  77  WS-Act-File-Status  pic x(2).
009100  77  WS-Boe-File-Status  pic x(2).
009200*
009300  77  WS-Eof-Switch       pic x value "N".
009400      88  WS-Eof                value "Y".
009500  77  WS-Grp-Has-Labor-Switch pic x value "N".
009600      88  WS-Grp-Has-Labor-Yes    value "Y".
009700*
009800  77  WS-Boe-Count        pic 9(6) comp.
009900  77  WS-Grp-Buf-Count    pic 9(4) comp.
010000  77  WS-Labor-Oh-Count   pic 9(2) comp.
010100  77  WS-Trail-Sp2        pic 9(2) comp.
010200*
010300  77  WS-Cur-Biditem      pic 9(4).
010400  77  WS-Cur-Activity     pic x(10).
010500*
010600*   Today's date for the BoE note header - display-only, format
010700*   M/D/YY, reviewed under Y2K-014 and left two-digit since it is
010800*   never stored or compared, only printed on the note.
010900  01  WS-Sys-Date-Group.
011000      03  WS-Sys-Date         pic 9(6).
011100      03  filler              pic x(2).
011200  01  WS-Sys-Date-Split redefines WS-Sys-Date-Group.
011300      03  WS-Sys-Yy           pic 99.
011400      03  WS-Sys-Mm           pic 99.
011500      03  WS-Sys-Dd           pic 99.
011600      03  filler              pic x(2).
011700*
011800  77  WS-Mm-Text          pic x(2).
011900  77  WS-Mm-Len           pic 9.
012000  77  WS-Dd-Text          pic x(2).
012100  77  WS-Dd-Len           pic 9.
012200  77  WS-Date-Header      pic x(10).
012300*
012400*   Labor hours edit work area - quantity comes off the Actuals
012500*   Report as packed S9(7)V99, split here into whole hours and
012600*   hundredths so the trailing zero can be dropped per the BoE
012700*   narrative format (120, not 120.00; 120.5, not 120.50).
012800  01  WS-Qty-Group.
012900      03  WS-Qty-Display      pic 9(7)v99.
013000      03  filler              pic x(1).
013100  01  WS-Qty-Split redefines WS-Qty-Group.
013200      03  WS-Qty-Int-Part     pic 9(7).
013300      03  WS-Qty-Dec-Part     pic 9(2).
013400      03  filler              pic x(1).
013500*
013600  77  WS-Qty-Edited        pic z(6)9.
013700  77  WS-Qty-Lead-Sp       pic 9(2) comp.
013800  77  WS-Qty-Int-Len       pic 9(2) comp.
013900  77  WS-Qty-Dec-Text      pic x(2).
014000  77  WS-Qty-Dec-Len       pic 9(2) comp.
014100  77  WS-Qty-Total-Len     pic 9(2) comp.
014200  77  WS-Qty-Text          pic x(10).
014300  77  WS-Qty-Tens          pic 9.
014400  77  WS-Qty-Units         pic 9.
014500*
014600*   Resource code with the site's leading "6" convention digit
014700*   stripped for the narrative line - see 3100 below.
014800  01  WS-Res-Stripped-Area.
014900      03  WS-Res-Stripped     pic x(14).
015000  01  WS-Res-Stripped-View redefines WS-Res-Stripped-Area.
015100      03  WS-Res-Stripped-Lead pic x(1).
015200      03  filler               pic x(13).
015300*
015400  77  WS-Res-Stripped-Len  pic 9(2) comp.
015500*
015600*   Buffer for the rows in the activity currently being read - we
015700*   have to see the whole group before we know whether it has a
015800*   Labor row and can decide whether to write a note at all.
015900  01  WS-Grp-Buf-Table.
016000      03  WS-Grp-Buf-Entry occurs 300 times
016100                            indexed by WS-Grp-Buf-Ix.
016200          05  WS-Grp-Buf-Resource   pic x(14).
016300          05  WS-Grp-Buf-Quantity   pic s9(7)v99 comp-3.
016400          05  WS-Grp-Buf-Cost-Type  pic x(12).
016500          05  filler                pic x(2).
016600*
016700  linkage                 section.
016800****************
016900*
017000  copy "wshbrun.cob".
017100*
017200  procedure  division using HB-Run-Control.
017300*==========================================
017400*
017500  0100-Main-Process.
017600      move zeros to WS-Boe-Count
017700      move zeros to WS-Grp-Buf-Count
017800      move "N" to WS-Eof-Switch
017900      accept WS-Sys-Date from date
018000      open input Actuals-Report-File
018100      open output Boe-Notes-File
018200      perform 2100-Read-Actuals-Record
018300         thru 2100-Read-Actuals-Record-Exit
018400      perform 2000-Process-One-Record
018500         thru 2000-Process-One-Record-Exit
018600              until WS-Eof
018700      if WS-Grp-Buf-Count > 0
018800          perform 2500-Flush-Group
018900             thru 2500-Flush-Group-Exit
019000      end-if
019100      close Actuals-Report-File
019200      close Boe-Notes-File
019300      move WS-Boe-Count to HB-Run-Rows-Boe
019350      display "HB030 - NOTE LINES WRITTEN THIS RUN......: "
019370              WS-Boe-Count upon HB-Console
019400      goback.
019500*
019600  2000-Process-One-Record.
019700      if WS-Grp-Buf-Count > 0
019800          if HB-Act-Biditem not = WS-Cur-Biditem
019900             or HB-Act-Activity not = WS-Cur-Activity
020000              perform 2500-Flush-Group
020100                 thru 2500-Flush-Group-Exit
020200          end-if
020300      end-if
020400      move HB-Act-Biditem to WS-Cur-Biditem
020500      move HB-Act-Activity to WS-Cur-Activity
020600      add 1 to WS-Grp-Buf-Count
020700      set WS-Grp-Buf-Ix to WS-Grp-Buf-Count
020800      move HB-Act-Resource to WS-Grp-Buf-Resource (WS-Grp-Buf-Ix)
020900      move HB-Act-Quantity to WS-Grp-Buf-Quantity (WS-Grp-Buf-Ix)
021000      move HB-Act-Cost-Type
021100        to WS-Grp-Buf-Cost-Type (WS-Grp-Buf-Ix)
021200      perform 2100-Read-Actuals-Record
021300         thru 2100-Read-Actuals-Record-Exit.
021400  2000-Process-One-Record-Exit.
021500      exit.
021600*
021700  2100-Read-Actuals-Record.
021800      read Actuals-Report-File
021900          at end
022000               set WS-Eof to true
022100      end-read.
022200  2100-Read-Actuals-Record-Exit.
022300      exit.
022400*
022500  2500-Flush-Group.
022600      move "N" to WS-Grp-Has-Labor-Switch
022700      perform 2510-Check-For-Labor
022800         thru 2510-Check-For-Labor-Exit
022900              varying WS-Grp-Buf-Ix from 1 by 1
023000                until WS-Grp-Buf-Ix > WS-Grp-Buf-Count
023100      if WS-Grp-Has-Labor-Yes
023200          perform 2520-Write-Header-Line
023300             thru 2520-Write-Header-Line-Exit
023400          perform 2530-Write-Detail-Line
023500             thru 2530-Write-Detail-Line-Exit
023600                  varying WS-Grp-Buf-Ix from 1 by 1
023700                    until WS-Grp-Buf-Ix > WS-Grp-Buf-Count
023800      end-if
023900      move zeros to WS-Grp-Buf-Count.
024000  2500-Flush-Group-Exit.
024100      exit.
024200*
024300  2510-Check-For-Labor.
024400      if WS-Grp-Buf-Cost-Type (WS-Grp-Buf-Ix) = "Labor"
024500          move "Y" to WS-Grp-Has-Labor-Switch
024600      end-if.
024700  2510-Check-For-Labor-Exit.
024800      exit.
024900*
025000  2520-Write-Header-Line.
025100      perform 3000-Build-Date-Header
025200         thru 3000-Build-Date-Header-Exit
025300      move spaces to HB-Boe-Notes-Record
025400      move WS-Cur-Biditem to HB-Boe-Biditem
025500      move WS-Cur-Activity to HB-Boe-Activity
025600      set HB-Boe-Header-Line to true
025700      move spaces to HB-Boe-Note-Text
025800      move WS-Date-Header to HB-Boe-Note-Text
025900      write HB-Boe-Notes-Record
026000      add 1 to WS-Boe-Count.
026100  2520-Write-Header-Line-Exit.
026200      exit.
026300*
026400  2530-Write-Detail-Line.
026500      if WS-Grp-Buf-Cost-Type (WS-Grp-Buf-Ix) = "Labor"
026600          move zeros to WS-Labor-Oh-Count
026700          inspect WS-Grp-Buf-Resource (WS-Grp-Buf-Ix)
026800              tallying WS-Labor-Oh-Count for all "Labor OH"
026900          if WS-Labor-Oh-Count = 0
027000              perform 2540-Emit-Narrative-Line
027100                 thru 2540-Emit-Narrative-Line-Exit
027200          end-if
027300      end-if.
027400  2530-Write-Detail-Line-Exit.
027500      exit.
027600*
027700  2540-Emit-Narrative-Line.
027800      perform 3100-Strip-Leading-Six
027900         thru 3100-Strip-Leading-Six-Exit
028000      perform 3200-Format-Quantity
028100         thru 3200-Format-Quantity-Exit
028200      move spaces to HB-Boe-Notes-Record
028300      move WS-Cur-Biditem to HB-Boe-Biditem
028400      move WS-Cur-Activity to HB-Boe-Activity
028500      set HB-Boe-Detail-Line to true
028600      move spaces to HB-Boe-Note-Text
028700      string WS-Res-Stripped (1:WS-Res-Stripped-Len)
028800                             delimited by size
028900             ": " delimited by size
029000             WS-Qty-Text (1:WS-Qty-Total-Len)
029100                             delimited by size
029200             " MH Actuals to date, Projected an additional 0"
029300                             delimited by size
029400             " MH for the remainder of the Activity"
029500                             delimited by size
029600        into HB-Boe-Note-Text
029700      write HB-Boe-Notes-Record
029800      add 1 to WS-Boe-Count.
029900  2540-Emit-Narrative-Line-Exit.
030000      exit.
030100*
030200  3000-Build-Date-Header.
030300      move WS-Sys-Mm to WS-Mm-Text
030400      if WS-Mm-Text (1:1) = "0"
030500          move 1 to WS-Mm-Len
030600      else
030700          move 2 to WS-Mm-Len
030800      end-if
030900      move WS-Sys-Dd to WS-Dd-Text
031000      if WS-Dd-Text (1:1) = "0"
031100          move 1 to WS-Dd-Len
031200      else
031300          move 2 to WS-Dd-Len
031400      end-if
031500      move spaces to WS-Date-Header
031600      string WS-Mm-Text (3 - WS-Mm-Len:WS-Mm-Len)
031700                             delimited by size
031800             "/" delimited by size
031900             WS-Dd-Text (3 - WS-Dd-Len:WS-Dd-Len)
032000                             delimited by size
032100             "/" delimited by size
032200             WS-Sys-Yy delimited by size
032300             ": " delimited by size
032400        into WS-Date-Header.
032500  3000-Build-Date-Header-Exit.
032600      exit.
032700*
032800*   HBX-231: the caller only ever asks for the leading "6" to be
032900*   dropped, not the whole 6-digit house prefix scheme, so this is
033000*   a plain first-character test, not a table lookup.
033100  3100-Strip-Leading-Six.
033200      move WS-Grp-Buf-Resource (WS-Grp-Buf-Ix) to WS-Res-Stripped
033300      if WS-Res-Stripped-Lead = "6"
033400          move WS-Grp-Buf-Resource (WS-Grp-Buf-Ix) (2:13)
033500            to WS-Res-Stripped
033600          move space to WS-Res-Stripped (14:1)
033700      end-if
033800      move zeros to WS-Trail-Sp2
033900      inspect WS-Res-Stripped tallying WS-Trail-Sp2
034000          for trailing space
034100      compute WS-Res-Stripped-Len = 14 - WS-Trail-Sp2
034200      if WS-Res-Stripped-Len = 0
034300          move 1 to WS-Res-Stripped-Len
034400      end-if.
034500  3100-Strip-Leading-Six-Exit.
034600      exit.
034700*
034800  3200-Format-Quantity.
034900      move WS-Grp-Buf-Quantity (WS-Grp-Buf-Ix) to WS-Qty-Display
035000      move WS-Qty-Int-Part to WS-Qty-Edited
035100      move zeros to WS-Qty-Lead-Sp
035200      inspect WS-Qty-Edited tallying WS-Qty-Lead-Sp
035300          for leading space
035400      compute WS-Qty-Int-Len = 7 - WS-Qty-Lead-Sp
035500      if WS-Qty-Int-Len = 0
035600          move 1 to WS-Qty-Int-Len
035700      end-if
035800      move spaces to WS-Qty-Text
035900      if WS-Qty-Dec-Part = zeros
036000          move WS-Qty-Edited (WS-Qty-Lead-Sp + 1:WS-Qty-Int-Len)
036100            to WS-Qty-Text (1:WS-Qty-Int-Len)
036200          move WS-Qty-Int-Len to WS-Qty-Total-Len
036300      else
036400          divide WS-Qty-Dec-Part by 10
036500              giving WS-Qty-Tens remainder WS-Qty-Units
036600          if WS-Qty-Units = zeros
036700              move WS-Qty-Tens to WS-Qty-Dec-Text (1:1)
036800              move 1 to WS-Qty-Dec-Len
036900          else
037000              move WS-Qty-Dec-Part to WS-Qty-Dec-Text
037100              move 2 to WS-Qty-Dec-Len
037200          end-if
037300          compute WS-Qty-Total-Len =
037400                  WS-Qty-Int-Len + 1 + WS-Qty-Dec-Len
037500          string WS-Qty-Edited (WS-Qty-Lead-Sp + 1:WS-Qty-Int-Len)
037600                              delimited by size
037700                 "." delimited by size
037800                 WS-Qty-Dec-Text (1:WS-Qty-Dec-Len)
037900                              delimited by size
038000            into WS-Qty-Text
038100      end-if.
038200  3200-Format-Quantity-Exit.
038300      exit.
038400*
