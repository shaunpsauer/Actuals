000100*****************************************************************
000200*                                                               *
000300*   STATIC TABLE - WBS OPERATIONS MAP                           *
000400*        SAP OPERATION CODE TO ESTIMATING ACTIVITY CODE         *
000500*                                                               *
000600*****************************************************************
000700*
000800*   74 ENTRIES.  KEYED BY HB-WBS-OP-CODE, SEARCHED BY HBWBSM.
000900*   ACTIVITY IS ALWAYS <WBS-L2><WBS-L3>-<OP-CODE>A. L2/L3 ARE
001000*   CARRIED HERE PRE-BUILT INTO THE ACTIVITY STRING RATHER THAN
001100*   RECOMPUTED, SINCE THE COST ENGINEERING WBS DOES NOT FOLLOW A
001200*   SIMPLE ARITHMETIC RULE FROM OPERATION TO LEVEL 2/3.
001300*
001400*   TABLE IS LOADED AT COMPILE TIME (VALUE CLAUSES) NOT FROM A
001500*   FILE - THE WBS BREAKDOWN CHANGES ONLY WHEN ENGINEERING
001600*   REISSUES THE WORK BREAKDOWN STANDARD, WHICH IS RARE.
001700*
001800* 14/03/1989 RKH - CR-0118  CREATED, 41 ENTRIES, COVERED THE
001900*                  ORIGINAL PIPELINE-ONLY WBS.
002000* 08/06/1996 RKH - CR-0561  ADDED COMPRESSOR STATION OPERATIONS
002100*                  (7XXX-8XXX RANGE), NOW 63 ENTRIES.
002200* 11/01/1999 DP  - Y2K-014  NO DATE FIELDS IN THIS TABLE, REVIEWED
002300*                  AND SIGNED OFF AS Y2K N/A.
002400* 23/07/2001 DP  - CR-0777  ENTRIES RENUMBERED TO MATCH THE SAP
002500*                  R/3 WBS ELEMENT STANDARD ADOPTED THIS YEAR.
002600* 19/09/2009 TO  - CR-1140  ADDED METERING AND REGULATION OPS
002700*                  (90XX-91XX), NOW 74 ENTRIES. NO CHANGES SINCE.
002800* 30/10/2013 SV  - HBX-004  CONFIRMED TABLE AGAINST WBS DICTIONARY
002900*                  FOR THE HEAVYBID CONVERSION PROJECT.
003000* 06/02/2026 JF  - HBX-231  REBUILT AS A FLAT VALUE TABLE FOR THE
003100*                  HB010/HBWBSM REWRITE (WAS 3 PARALLEL TABLES).
003200*
003300  01  HB-Wbs-Op-Table-Data.
003400      03  HB-Wbs-Op-Values.
003500          05  filler  pic x(14) value "10100101-1010A".
003600          05  filler  pic x(14) value "10200101-1020A".
003700          05  filler  pic x(14) value "10300101-1030A".
003800          05  filler  pic x(14) value "10400101-1040A".
003900          05  filler  pic x(14) value "11000102-1100A".
004000          05  filler  pic x(14) value "11100102-1110A".
004100          05  filler  pic x(14) value "11200102-1120A".
004200          05  filler  pic x(14) value "11300102-1130A".
004300          05  filler  pic x(14) value "11400102-1140A".
004400          05  filler  pic x(14) value "11900102-1190A".
004500          05  filler  pic x(14) value "20100201-2010A".
004600          05  filler  pic x(14) value "21100202-2110A".
004700          05  filler  pic x(14) value "22100203-2210A".
004800          05  filler  pic x(14) value "30100301-3010A".
004900          05  filler  pic x(14) value "30200301-3020A".
005000          05  filler  pic x(14) value "30300301-3030A".
005100          05  filler  pic x(14) value "31000302-3100A".
005200          05  filler  pic x(14) value "31100302-3110A".
005300          05  filler  pic x(14) value "31500302-3150A".
005400          05  filler  pic x(14) value "32100303-3210A".
005500          05  filler  pic x(14) value "40100401-4010A".
005600          05  filler  pic x(14) value "40300401-4030A".
005700          05  filler  pic x(14) value "40400401-4040A".
005800          05  filler  pic x(14) value "40500401-4050A".
005900          05  filler  pic x(14) value "40600401-4060A".
006000          05  filler  pic x(14) value "40700401-4070A".
006100          05  filler  pic x(14) value "41100402-4110A".
006200          05  filler  pic x(14) value "42000403-4200A".
006300          05  filler  pic x(14) value "42100403-4210A".
006400          05  filler  pic x(14) value "42200403-4220A".
006500          05  filler  pic x(14) value "50100501-5010A".
006600          05  filler  pic x(14) value "50200501-5020A".
006700          05  filler  pic x(14) value "50300502-5030A".
006800          05  filler  pic x(14) value "50400503-5040A".
006900          05  filler  pic x(14) value "50500503-5050A".
007000          05  filler  pic x(14) value "50600503-5060A".
007100          05  filler  pic x(14) value "50700503-5070A".
007200          05  filler  pic x(14) value "50800503-5080A".
007300          05  filler  pic x(14) value "50850503-5085A".
007400          05  filler  pic x(14) value "50900503-5090A".
007500          05  filler  pic x(14) value "60000504-6000A".
007600          05  filler  pic x(14) value "60500504-6050A".
007700          05  filler  pic x(14) value "61000504-6100A".
007800          05  filler  pic x(14) value "62000504-6200A".
007900          05  filler  pic x(14) value "63000504-6300A".
008000          05  filler  pic x(14) value "64000504-6400A".
008100          05  filler  pic x(14) value "65000504-6500A".
008200          05  filler  pic x(14) value "66000504-6600A".
008300          05  filler  pic x(14) value "67000504-6700A".
008400          05  filler  pic x(14) value "68000504-6800A".
008500          05  filler  pic x(14) value "69000504-6900A".
008600          05  filler  pic x(14) value "70000504-7000A".
008700          05  filler  pic x(14) value "71000504-7100A".
008800          05  filler  pic x(14) value "72000504-7200A".
008900          05  filler  pic x(14) value "73000504-7300A".
009000          05  filler  pic x(14) value "74000504-7400A".
009100          05  filler  pic x(14) value "75000504-7500A".
009200          05  filler  pic x(14) value "76000504-7600A".
009300          05  filler  pic x(14) value "77000504-7700A".
009400          05  filler  pic x(14) value "78000505-7800A".
009500          05  filler  pic x(14) value "79000505-7900A".
009600          05  filler  pic x(14) value "80000505-8000A".
009700          05  filler  pic x(14) value "81000505-8100A".
009800          05  filler  pic x(14) value "82000506-8200A".
009900          05  filler  pic x(14) value "83000506-8300A".
010000          05  filler  pic x(14) value "84000507-8400A".
010100          05  filler  pic x(14) value "85000507-8500A".
010200          05  filler  pic x(14) value "86000507-8600A".
010300          05  filler  pic x(14) value "87000508-8700A".
010400          05  filler  pic x(14) value "88000508-8800A".
010500          05  filler  pic x(14) value "90100601-9010A".
010600          05  filler  pic x(14) value "91100602-9110A".
010700          05  filler  pic x(14) value "91200602-9120A".
010800          05  filler  pic x(14) value "91300602-9130A".
010900      03  HB-Wbs-Op-Entry redefines HB-Wbs-Op-Values
011000                           occurs 74 times
011100                           ascending key is HB-Wbs-Op-Code
011200                           indexed by HB-Wbs-Op-Ix.
011300          05  HB-Wbs-Op-Code       pic 9(4).
011400          05  HB-Wbs-Op-Activity   pic x(10).
011500      03  filler                   pic x(2).
011600*
