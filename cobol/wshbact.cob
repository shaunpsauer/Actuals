000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR HEAVYBID ACTUALS REPORT               *
000400*        ONE ROW PER BIDITEM/ACTIVITY/RESOURCE GROUP            *
000500*                                                               *
000600*****************************************************************
000700*
000800*   FILE SIZE 160 BYTES, FIXED, WRITTEN BY HB010, RE-READ BY
000900*   HB020 (RESOURCE FILE) AND HB030 (BOE NOTES). SORTED BY
001000*   HB010 ASCENDING ON BIDITEM/ACTIVITY/COST-TYPE/RESOURCE
001100*   BEFORE IT IS WRITTEN, SO THE READERS NEVER RE-SORT.
001200*
001300* 14/03/1989 RKH - CR-0118  CREATED AS THE WOCS COST SUMMARY
001400*                  PRINT LINE, 21 FIELDS THEN 96 BYTES.
001500* 23/07/2001 DP  - CR-0777  RENAMED FIELDS TO MATCH THE SAP CO
001600*                  TERMS ADOPTED WITH THE R/3 MIGRATION.
001700* 19/09/2009 TO  - CR-1140  ADDED HB-ACT-COST-TYPE, WAS DERIVED
001800*                  ON THE FLY IN THE PRINT PROGRAM, NOW STORED.
001900* 30/10/2013 SV  - HBX-004  RECAST AS THE HEAVYBID ACTUALS IMPORT
002000*                  LAYOUT (BIDITEM/ACTIVITY/RESOURCE COLUMNS)
002100*                  REPLACING THE OLD GL-DISTRIBUTION PRINT LINE.
002200*                  FILE SIZE NOW 160 BYTES.
002300* 06/02/2026 JF  - HBX-231  ADDED SPARE PLACEHOLDER COLUMNS
002400*                  (EOE/RENT/ESCALATION/HOURS-ADJ/MH-UNIT/MATL
002500*                  FACTOR) TO MATCH THE HEAVYBID IMPORT TEMPLATE
002600*                  EVEN THOUGH THIS SITE LEAVES THEM BLANK.
002700*
002800  01  HB-Act-Report-Record.
002900      03  HB-Act-Biditem          pic 9(4).
003000      03  HB-Act-Activity         pic x(10).
003100      03  HB-Act-Resource         pic x(14).
003200      03  HB-Act-Quantity         pic s9(7)v99
003300                                  sign leading separate.
003400      03  HB-Act-Units            pic x(2).
003500      03  HB-Act-Unit-Price       pic s9(9)v99
003600                                  sign leading separate.
003700      03  HB-Act-Tax-Ot-Pct       pic 9(3).
003800      03  HB-Act-Crew-Code        pic x(8).
003900      03  HB-Act-Pieces           pic 9(1).
004000      03  HB-Act-Currency         pic x(3).
004100      03  HB-Act-Eoe-Pct          pic x(5).
004200      03  HB-Act-Rent-Pct         pic x(5).
004300      03  HB-Act-Escalation-Pct   pic x(5).
004400      03  HB-Act-Hours-Adj        pic x(5).
004500      03  HB-Act-Supp-Desc        pic x(7).
004600      03  HB-Act-Mh-Unit          pic x(5).
004700      03  HB-Act-Matl-Factor-Type pic x(5).
004800      03  HB-Act-Matl-Factor      pic x(5).
004900      03  HB-Act-Description      pic x(30).
005000      03  HB-Act-Cost-Type        pic x(12).
005100      03  filler                  pic x(9).
005200*
