000100*****************************************************************
000200*                                                               *
000300*               WBS OPERATIONS MAP - LOOKUP MODULE               *
000400*                                                               *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000       program-id.       hbwbsm.
001100*
001200*    Author.             R K Holloway, 14/03/1989.
001300*    Installation.       Meridian Gas Transmission Co.
001400*                         Estimating & Cost Systems.
001500*    Date-Written.       14/03/1989.
001600*    Date-Compiled.
001700*    Security.           Company Confidential.
001800*
001900*    Remarks.            Looks up the estimating Activity code
002000*                         for a SAP WBS Operation code, and can
002100*                         tell a caller whether an Operation is
002200*                         one of the 74 the shop has mapped.
002300*
002400*                         Unmapped operations are reported back
002500*                         as not-valid with Activity left blank -
002600*                         THIS module does not build the XXXX-
002700*                         fallback, that is for the caller (see
002800*                         HB010 para 3300) since what a caller
002900*                         wants done with an unmapped op varies.
003000*
003100*    Version.            See Prog-Name in Ws.
003200*    Called Modules.     None.
003300*    Called By.          HB010.
003400*
003500* Changes:
003600* 14/03/1989 RKH - CR-0118  Created. Table was inline in the
003700*                  WOCS summary print, 41 entries.
003800* 08/06/1996 RKH - CR-0561  Table grew to 63 entries with the
003900*                  compressor station operations.
004000* 11/01/1999 DP  - Y2K-014  No date fields in this module,
004100*                  reviewed and signed off as Y2K not applicable.
004200* 23/07/2001 DP  - CR-0777  Renamed from WBSLOOK to align with
004300*                  the SAP R/3 migration naming scheme.
004400* 19/09/2009 TO  - CR-1140  Split out of the report program into
004500*                  its own called module, table now 74 entries,
004600*                  added Is-Valid-Operation entry point.
004700* 30/10/2013 SV  - HBX-004  No change, reviewed for the HeavyBid
004800*                  conversion project, confirmed table current.
004900* 06/02/2026 JF  - HBX-231  Renamed module WBSLOOK to HBWBSM and
005000*                  fields to the HB- prefix for the HeavyBid
005100*                  import rewrite. Logic unchanged.
005200*
005300*****************************************************************
005400*
005500*   This program and its listing are the property of Meridian
005600*   Gas Transmission Co. and are Confidential.  They are supplied
005700*   on the understanding that they will not be copied, used, or
005800*   disclosed to others except as authorised in writing by the
005900*   Estimating & Cost Systems department.
006000*
006100*****************************************************************
006200*
006300  environment             division.
006400*================================
006500*
006600  configuration           section.
006700  source-computer.        IBM-390.
006800  object-computer.        IBM-390.
006850  special-names.          console is HB-Console.
006900*
007000  data                    division.
007100*================================
007200*
007300  working-storage         section.
007400*-----------------------
007500  77  prog-name           pic x(15) value "HBWBSM (1.4.00)".
007600*
007700  copy "wshbwbt.cob".
007800*
007900  01  WS-Op-Split.
008000      03  WS-Op-Hi-2          pic 99.
008100      03  WS-Op-Lo-2          pic 99.
008200      03  filler              pic x(2).
008300  01  WS-Op-Whole redefines WS-Op-Split
008400                      pic 9(6).
008500*   Kept from the TO 2009 split for diagnostic trace, rarely used.
008600  01  WS-Op-Group-View redefines WS-Op-Split.
008700      03  WS-Op-Group-Digit   pic 9.
008800      03  WS-Op-Group-Rest    pic 9(3).
008900      03  filler              pic x(2).
009000*   CR-0561 added the compressor-station operations, which run
009100*   9010/9110-9130 - this view lets 1100 flag an unmapped op in
009200*   that group by name in the not-found trace below.
009300*
009400  01  WS-Function-Byte        pic x.
009500  01  WS-Function-Num redefines WS-Function-Byte
009600                      pic 9.
009700*
009800  linkage                 section.
009900****************
010000*
010100  copy "wshbwbl.cob".
010200*
010300  procedure  division using HB-Wbsm-Linkage.
010400*===========================================
010500*
010600  0100-Hbwbsm-Main.
010700      move     spaces to HB-Wbsm-Activity
010800      set      HB-Wbsm-Not-Valid to true
010900      move     HB-Wbsm-Operation to WS-Op-Whole
011000      move     HB-Wbsm-Function to WS-Function-Byte
011100      evaluate true
011200          when HB-Wbsm-Get-Activity
011300               perform 1100-Lookup-Operation
011400                  thru 1100-Lookup-Operation-Exit
011500          when HB-Wbsm-Is-Valid
011600               perform 1200-Validate-Operation
011700                  thru 1200-Validate-Operation-Exit
011800          when other
011900               display "HBWBSM - INVALID FUNCTION CODE: "
012000                       WS-Function-Num upon HB-Console
012100      end-evaluate
012200      goback.
012300*
012400  1100-Lookup-Operation.
012500      set      HB-Wbs-Op-Ix to 1
012600      search all HB-Wbs-Op-Entry
012700          at end
012800               if WS-Op-Group-Digit = 9
012900                   display "HBWBSM - COMPRESSOR STATION OP "
013000                           "NOT MAPPED: " HB-Wbsm-Operation
013050                           upon HB-Console
013100               end-if
013200               go to 1100-Lookup-Operation-Exit
013300          when HB-Wbs-Op-Code (HB-Wbs-Op-Ix) = HB-Wbsm-Operation
013400               move HB-Wbs-Op-Activity (HB-Wbs-Op-Ix)
013500                 to HB-Wbsm-Activity
013600               set HB-Wbsm-Valid to true
013700      end-search.
013800  1100-Lookup-Operation-Exit.
013900      exit.
014000*
014100  1200-Validate-Operation.
014200      set      HB-Wbs-Op-Ix to 1
014300      search all HB-Wbs-Op-Entry
014400          at end
014500               go to 1200-Validate-Operation-Exit
014600          when HB-Wbs-Op-Code (HB-Wbs-Op-Ix) = HB-Wbsm-Operation
014700               set HB-Wbsm-Valid to true
014800      end-search.
014900  1200-Validate-Operation-Exit.
015000      exit.
015100*
