000100*****************************************************************
000200*   LINKAGE AREA - HBWBSM (WBS OPERATIONS MAPPER) CALL INTERFACE*
000300*****************************************************************
000400*
000500*   PASSED ON EVERY CALL "HBWBSM" USING HB-Wbsm-Linkage.
000600*   CALLER SETS HB-Wbsm-Function AND HB-Wbsm-Operation, HBWBSM
000700*   RETURNS HB-Wbsm-Activity AND HB-Wbsm-Valid-Flag.
000800*
000900* 19/09/2009 TO  - CR-1140  CREATED WHEN THE LOOKUP WAS SPLIT
001000*                  OUT OF THE MAIN REPORT INTO ITS OWN MODULE.
001100* 06/02/2026 JF  - HBX-231  RENAMED FIELDS TO HB- PREFIX FOR THE
001200*                  HEAVYBID REWRITE, WAS WBM- PREFIX.
001300*
001400  01  HB-Wbsm-Linkage.
001500      03  HB-Wbsm-Function      pic 9.
001600          88  HB-Wbsm-Get-Activity      value 1.
001700          88  HB-Wbsm-Is-Valid          value 2.
001800      03  HB-Wbsm-Operation      pic 9(4).
001900      03  HB-Wbsm-Activity       pic x(10).
002000      03  HB-Wbsm-Valid-Flag     pic x.
002100          88  HB-Wbsm-Valid             value "Y".
002200          88  HB-Wbsm-Not-Valid         value "N".
002300      03  filler                 pic x(5).
002400*
